000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PROGM60A.
000300 AUTHOR. M. LOPEZ MIRANDA.
000400 INSTALLATION. GERENCIA DE SISTEMAS - AREA DIGITALIZACION.
000500 DATE-WRITTEN. 11/03/1993.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - CONFIDENCIAL.
000800
000900******************************************************************
001000*                   LOTE 60  -  CLASIFICACION Y ARCHIVO          *
001100*                   ======================================      *
001200*  ESTE PROGRAMA PROCESA EL BUZON DE DOCUMENTOS ESCANEADOS       *
001300*  (DOCIN) Y, PARA CADA DOCUMENTO, DETERMINA SU TIPO, EXTRAE     *
001400*  LOS DATOS CLAVE DEL TEXTO RECONOCIDO, RESUELVE EL PROVEEDOR   *
001500*  CONTRA LA TABLA DE ALIAS (SUPPMAP), ARMA LA RUTA Y EL NOMBRE  *
001600*  DE ARCHIVO DESTINO SEGUN LAS REGLAS DE ARCHIVO (RULEFILE) Y   *
001700*  DEJA ASENTADA LA DECISION DE ARCHIVO EN UN REGISTRO RESULT.   *
001800*                                                                *
001900*  FUNCIONALIDADES PRINCIPALES:                                  *
002000*  - CARGA EN MEMORIA LA TABLA DE ALIAS DE PROVEEDOR Y LA TABLA  *
002100*    DE REGLAS DE CLASIFICACION (AMBAS SE LEEN UNA SOLA VEZ).    *
002200*  - POR CADA DOCUMENTO: EXTRAE FECHA, IMPORTE TOTAL CON         *
002300*    IMPUESTOS, NUMERO DE FACTURA Y PROVEEDOR CRUDO DEL TEXTO.   *
002400*  - CLASIFICA EL DOCUMENTO POR PALABRAS CLAVE CON PRECEDENCIA   *
002500*    FIJA; RESUELVE EL PROVEEDOR CONTRA EL ALIAS; CALCULA UN     *
002600*    PUNTAJE DE CONFIANZA.                                       *
002700*  - ELIGE LA REGLA DE ARCHIVO APLICABLE Y ARMA RUTA Y NOMBRE    *
002800*    DE ARCHIVO DESTINO SUSTITUYENDO PLACEHOLDERS {CLAVE}.       *
002900*  - DECIDE EL RESULTADO: FILED / A-CLASSER / FAILED, CON        *
003000*    CONTROL DE COLISION DE NOMBRES DENTRO DE LA CORRIDA.        *
003100*  - ACUMULA TOTALES DE CONTROL Y LOS IMPRIME EN UN UNICO        *
003200*    LISTADO RESUMEN AL FINALIZAR (SIN CORTE DE CONTROL).        *
003300******************************************************************
003400*     HISTORIA DE CAMBIOS
003500*     ------------------
003600*     11/03/1993  MLM  ALTA DEL PROGRAMA (RQ-4400)
003700*     18/03/1993  MLM  AGREGA CARGA DE TABLA DE ALIAS (RQ-4402)
003800*     25/03/1993  MLM  AGREGA CARGA DE TABLA DE REGLAS (RQ-4403)
003900*     02/04/1993  MLM  EXTRACTOR DE FECHA - FORMATO ISO (RQ-4410)
004000*     09/04/1993  MLM  EXTRACTOR DE FECHA - FORMATO FR NUMERICO
004100*     16/04/1993  MLM  EXTRACTOR DE FECHA - MES EN TEXTO FRANCES
004200*     23/04/1993  MLM  EXTRACTOR DE IMPORTE TOTAL TTC (RQ-4415)
004300*     30/04/1993  MLM  EXTRACTOR DE NUMERO DE FACTURA (RQ-4417)
004400*     07/05/1993  MLM  EXTRACTOR DE PROVEEDOR CRUDO (RQ-4420)
004500*     14/05/1993  MLM  CLASIFICADOR POR PALABRA CLAVE (RQ-4425)
004600*     21/05/1993  JCP  RESOLUCION DE PROVEEDOR CONTRA ALIAS
004700*     28/05/1993  JCP  PUNTAJE DE CONFIANZA (RQ-4430)
004800*     04/06/1993  JCP  SELECTOR DE REGLA Y PLACEHOLDERS (RQ-4435)
004900*     11/06/1993  JCP  MOTOR DE RUTEO Y CONTROL DE COLISION
005000*     18/06/1993  JCP  LISTADO RESUMEN DE CONTROL (RQ-4450)
005100*     09/08/1994  DCV  SE ACOTA LA VENTANA DE FECHAS A 2000-2030
005200*     17/02/1996  DCV  CORRIGE PRECEDENCIA DE GRUPO IMPOTS
005300*     30/11/1998  HRR  REVISION Y2K - RES-DATE QUEDA COMO TEXTO
005400*                      AAAA-MM-DD; SE ELIMINA TODO AAMMDD DE 6
005500*                      POSICIONES DE LA LOGICA DE EXTRACCION
005600*     28/02/1999  HRR  REVISION Y2K - PRUEBA DE AÑO 2000 BISIESTO
005700*                      A TRAVES DE PGMVALFC
005800*     06/03/2001  DCV  SE AGREGA SIGLA DE TIPO 'IMPOTS' (RQ-4470)
005900*     19/09/2004  DCV  SE AMPLIA TABLA DE ALIAS A 60 ENTRADAS
006000*     11/04/2008  MLM  SE AGREGA CONTROL DE COLISION DE DESTINO
006100*     06/06/2011  MLM  ESTANDARIZA MENSAJES DE DISPLAY DE ERROR
006200*     14/02/2013  MLM  SE RECIBE EL TIMESTAMP DE CORRIDA POR PARM
006300*                      EN LUGAR DE TOMARLO DEL RELOJ (RQ-4490)
006350*     03/05/2013  DCV  CORRIGE MES NO ASIGNADO EN FORMATO FRANCES
006360*                      LARGO (D <MES> AAAA); QUEDABA EL VALOR DE
006370*                      LA ULTIMA FECHA ISO/NUMERICA PROBADA       DCV0305 
006400******************************************************************
006500
006600*----------------------------------------------------------------
006700 ENVIRONMENT DIVISION.
006800 CONFIGURATION SECTION.
006900
007000 SPECIAL-NAMES.
007100     C01 IS TOP-OF-FORM.                                          
007300
007400 INPUT-OUTPUT SECTION.
007500 FILE-CONTROL.
007600
007700     SELECT DOCIN    ASSIGN TO DDDOCIN
007800     FILE STATUS IS FS-DOCIN.
007900
008000     SELECT SUPPMAP  ASSIGN TO DDSUPPM
008100     FILE STATUS IS FS-SUPPM.
008200
008300     SELECT RULEFILE ASSIGN TO DDREGLA
008400     FILE STATUS IS FS-REGLA.
008500
008600     SELECT RESULT   ASSIGN TO DDRESUL
008700     FILE STATUS IS FS-RESUL.
008800
008900     SELECT REPORT   ASSIGN TO DDREPOR
009000     FILE STATUS IS FS-REPOR.
009100
009200*----------------------------------------------------------------
009300 DATA DIVISION.
009400 FILE SECTION.
009500
009600 FD  DOCIN
009700     BLOCK CONTAINS 0 RECORDS
009800     RECORDING MODE IS F.
009900 01  REG-DOCENT-FD           PIC X(1080).
010000
010100 FD  SUPPMAP
010200     BLOCK CONTAINS 0 RECORDS
010300     RECORDING MODE IS F.
010400 01  REG-ALIAS-FD            PIC X(100).
010500
010600 FD  RULEFILE
010700     BLOCK CONTAINS 0 RECORDS
010800     RECORDING MODE IS F.
010900 01  REG-REGLA-FD            PIC X(200).
011000
011100 FD  RESULT
011200     BLOCK CONTAINS 0 RECORDS
011300     RECORDING MODE IS F.
011400 01  REG-RESULT-FD           PIC X(429).
011500
011600 FD  REPORT
011700     BLOCK CONTAINS 0 RECORDS
011800     RECORDING MODE IS F.
011900 01  REG-REPORTE             PIC X(132).
012000
012100
012200 WORKING-STORAGE SECTION.
012300*=======================*
012400 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
012500
012600*----------- ARCHIVOS -------------------------------------------
012700 77  FS-DOCIN                PIC XX       VALUE SPACES.
012800 77  FS-SUPPM                PIC XX       VALUE SPACES.
012900 77  FS-REGLA                PIC XX       VALUE SPACES.
013000 77  FS-RESUL                PIC XX       VALUE SPACES.
013100 77  FS-REPOR                PIC XX       VALUE SPACES.
013200
013300 77  WS-STATUS-FIN           PIC X        VALUE 'N'.
013400     88  WS-FIN-LECTURA                   VALUE 'Y'.
013500     88  WS-NO-FIN-LECTURA                VALUE 'N'.
013600
013700*----------- PARAMETRO DE CORRIDA (POR JCL PARM) -----------------
013800 77  WS-RUN-TIMESTAMP        PIC X(15)    VALUE SPACES.
013900
014000*----------- COPYS DE LAYOUT (USADOS COMO AREA DE TRABAJO) -------
014100     COPY COPY_DOCEN.
014200     COPY COPY_ALIAS.
014300     COPY COPY_REGLA.
014400     COPY COPY_RESUL.
014500
014600*----------- TABLA EN MEMORIA DE ALIAS DE PROVEEDOR --------------
014700*     CAPACIDAD MINIMA EXIGIDA: 50 ENTRADAS. SE AMPLIO A 60.
014800 01  WS-TAB-ALIAS.
014900     03  WS-ALI-CANT         PIC 9(04) COMP  VALUE ZEROS.
015000     03  WS-ALI-ELEM OCCURS 60 TIMES                              DCV0904 
015100                             INDEXED BY IDX-ALIAS.
015200         05  WS-ALI-KEY      PIC X(40)    VALUE SPACES.
015300         05  WS-ALI-FOLDER   PIC X(40)    VALUE SPACES.
015400
015500*----------- TABLA EN MEMORIA DE REGLAS DE CLASIFICACION ---------
015600*     CAPACIDAD MINIMA EXIGIDA: 10 ENTRADAS. SE AMPLIO A 15.
015700 01  WS-TAB-REGLA.
015800     03  WS-REG-CANT         PIC 9(04) COMP  VALUE ZEROS.
015900     03  WS-REG-ELEM OCCURS 15 TIMES
016000                             INDEXED BY IDX-REGLA.
016100         05  WS-REG-TIPO     PIC X(20)    VALUE SPACES.
016200         05  WS-REG-PATH     PIC X(80)    VALUE SPACES.
016300         05  WS-REG-NAME     PIC X(80)    VALUE SPACES.
016400
016500*----------- TABLA DE DESTINOS YA EMITIDOS (COLISION) ------------
016600 01  WS-TAB-DESTINOS.
016700     03  WS-DEST-CANT        PIC 9(04) COMP  VALUE ZEROS.
016800     03  WS-DEST-ELEM OCCURS 2000 TIMES
016900                             INDEXED BY IDX-DEST.
017000         05  WS-DEST-ANT-PATH    PIC X(120) VALUE SPACES.
017100         05  WS-DEST-ANT-NAME    PIC X(100) VALUE SPACES.
017200
017300*----------- TABLA DE MESES EN FRANCES (FECHA LARGA) -------------
017400*     SE DEFINE NOMBRADA PARA QUE QUEDE LEGIBLE Y SE REDEFINE
017500*     COMO VECTOR PARA RECORRERLA CON SEARCH.
017600 01  WS-TAB-MESES-FR.
017700     03  WS-MES-01.
017800         05  FILLER          PIC X(10)    VALUE 'JANVIER'.
017900         05  FILLER          PIC 99       VALUE 01.
018000     03  WS-MES-02.
018100         05  FILLER          PIC X(10)    VALUE 'FEVRIER'.
018200         05  FILLER          PIC 99       VALUE 02.
018300     03  WS-MES-03.
018400         05  FILLER          PIC X(10)    VALUE 'MARS'.
018500         05  FILLER          PIC 99       VALUE 03.
018600     03  WS-MES-04.
018700         05  FILLER          PIC X(10)    VALUE 'AVRIL'.
018800         05  FILLER          PIC 99       VALUE 04.
018900     03  WS-MES-05.
019000         05  FILLER          PIC X(10)    VALUE 'MAI'.
019100         05  FILLER          PIC 99       VALUE 05.
019200     03  WS-MES-06.
019300         05  FILLER          PIC X(10)    VALUE 'JUIN'.
019400         05  FILLER          PIC 99       VALUE 06.
019500     03  WS-MES-07.
019600         05  FILLER          PIC X(10)    VALUE 'JUILLET'.
019700         05  FILLER          PIC 99       VALUE 07.
019800     03  WS-MES-08.
019900         05  FILLER          PIC X(10)    VALUE 'AOUT'.
020000         05  FILLER          PIC 99       VALUE 08.
020100     03  WS-MES-09.
020200         05  FILLER          PIC X(10)    VALUE 'SEPTEMBRE'.
020300         05  FILLER          PIC 99       VALUE 09.
020400     03  WS-MES-10.
020500         05  FILLER          PIC X(10)    VALUE 'OCTOBRE'.
020600         05  FILLER          PIC 99       VALUE 10.
020700     03  WS-MES-11.
020800         05  FILLER          PIC X(10)    VALUE 'NOVEMBRE'.
020900         05  FILLER          PIC 99       VALUE 11.
021000     03  WS-MES-12.
021100         05  FILLER          PIC X(10)    VALUE 'DECEMBRE'.
021200         05  FILLER          PIC 99       VALUE 12.
021300 01  WS-TAB-MESES-VECTOR REDEFINES WS-TAB-MESES-FR.
021400     03  WS-MES-ELEM OCCURS 12 TIMES
021500                             INDEXED BY IDX-MES.
021600         05  WS-MES-NOMBRE   PIC X(10).
021700         05  WS-MES-NUMERO   PIC 99.
021800
021900*----------- TABLA DE PALABRAS CLAVE DE CLASIFICACION ------------
022000*     ORDEN = PRECEDENCIA DE GRUPO (EL PRIMER GRUPO QUE TENGA
022100*     ALGUNA COINCIDENCIA GANA). SE DEFINE NOMBRADA Y SE
022200*     REDEFINE COMO VECTOR PARA RECORRERLA EN 4050.
022300 01  WS-TAB-PALABRAS-NOM.
022400*        GRUPO 1 - AVOIR (NOTA DE CREDITO)
022500     03  WS-PAL-01.
022600         05  FILLER PIC X(20) VALUE 'avoir'.
022700         05  FILLER PIC X(30) VALUE 'AVOIR'.
022800     03  WS-PAL-02.
022900         05  FILLER PIC X(20) VALUE 'avoir'.
023000         05  FILLER PIC X(30) VALUE 'CREDIT NOTE'.
023100     03  WS-PAL-03.
023200         05  FILLER PIC X(20) VALUE 'avoir'.
023300         05  FILLER PIC X(30) VALUE 'CREDIT'.
023400     03  WS-PAL-04.
023500         05  FILLER PIC X(20) VALUE 'avoir'.
023600         05  FILLER PIC X(30) VALUE 'REMBOURSEMENT'.
023700     03  WS-PAL-05.
023800         05  FILLER PIC X(20) VALUE 'avoir'.
023900         05  FILLER PIC X(30) VALUE 'REFUND'.
024000*        GRUPO 2 - FACTURE FOURNISSEUR
024100     03  WS-PAL-06.
024200         05  FILLER PIC X(20) VALUE 'facture_fournisseur'.
024300         05  FILLER PIC X(30) VALUE 'FACTURE'.
024400     03  WS-PAL-07.
024500         05  FILLER PIC X(20) VALUE 'facture_fournisseur'.
024600         05  FILLER PIC X(30) VALUE 'INVOICE'.
024700     03  WS-PAL-08.
024800         05  FILLER PIC X(20) VALUE 'facture_fournisseur'.
024900         05  FILLER PIC X(30) VALUE 'RECHNUNG'.
025000*        GRUPO 3 - DEVIS
025100     03  WS-PAL-09.
025200         05  FILLER PIC X(20) VALUE 'devis'.
025300         05  FILLER PIC X(30) VALUE 'DEVIS'.
025400     03  WS-PAL-10.
025500         05  FILLER PIC X(20) VALUE 'devis'.
025600         05  FILLER PIC X(30) VALUE 'QUOTE'.
025700     03  WS-PAL-11.
025800         05  FILLER PIC X(20) VALUE 'devis'.
025900         05  FILLER PIC X(30) VALUE 'ESTIMATION'.
026000     03  WS-PAL-12.
026100         05  FILLER PIC X(20) VALUE 'devis'.
026200         05  FILLER PIC X(30) VALUE 'PROPOSITION COMMERCIALE'.
026300     03  WS-PAL-13.
026400         05  FILLER PIC X(20) VALUE 'devis'.
026500         05  FILLER PIC X(30) VALUE 'PROPOSAL'.
026600*        GRUPO 4 - COURRIER
026700     03  WS-PAL-14.
026800         05  FILLER PIC X(20) VALUE 'courrier'.
026900         05  FILLER PIC X(30) VALUE 'COURRIER'.
027000     03  WS-PAL-15.
027100         05  FILLER PIC X(20) VALUE 'courrier'.
027200         05  FILLER PIC X(30) VALUE 'LETTRE'.
027300     03  WS-PAL-16.
027400         05  FILLER PIC X(20) VALUE 'courrier'.
027500         05  FILLER PIC X(30) VALUE 'LETTER'.
027600     03  WS-PAL-17.
027700         05  FILLER PIC X(20) VALUE 'courrier'.
027800         05  FILLER PIC X(30) VALUE 'MAIL'.
027900     03  WS-PAL-18.
028000         05  FILLER PIC X(20) VALUE 'courrier'.
028100         05  FILLER PIC X(30) VALUE 'CORRESPONDANCE'.
028200*        GRUPO 5 - PLAN (ACCENTOS YA PLEGADOS EN 2910)
028300     03  WS-PAL-19.
028400         05  FILLER PIC X(20) VALUE 'plan'.
028500         05  FILLER PIC X(30) VALUE 'PLAN'.
028600     03  WS-PAL-20.
028700         05  FILLER PIC X(20) VALUE 'plan'.
028800         05  FILLER PIC X(30) VALUE 'SCHEMA'.
028900     03  WS-PAL-21.
029000         05  FILLER PIC X(20) VALUE 'plan'.
029100         05  FILLER PIC X(30) VALUE 'DRAWING'.
029200*        GRUPO 6 - IMPOTS (ACCENTOS YA PLEGADOS EN 2910)
029300     03  WS-PAL-22.
029400         05  FILLER PIC X(20) VALUE 'impots'.
029500         05  FILLER PIC X(30) VALUE 'IMPOTS'.
029600     03  WS-PAL-23.
029700         05  FILLER PIC X(20) VALUE 'impots'.
029800         05  FILLER PIC X(30) VALUE 'AVIS D''IMPOSITION'.
029900     03  WS-PAL-24.
030000         05  FILLER PIC X(20) VALUE 'impots'.
030100         05  FILLER PIC X(30) VALUE 'DGFIP'.
030200     03  WS-PAL-25.
030300         05  FILLER PIC X(20) VALUE 'impots'.
030400         05  FILLER PIC X(30) VALUE 'URSSAF'.
030500     03  WS-PAL-26.
030600         05  FILLER PIC X(20) VALUE 'impots'.
030700         05  FILLER PIC X(30) VALUE 'CAF'.
030800     03  WS-PAL-27.
030900         05  FILLER PIC X(20) VALUE 'impots'.
031000         05  FILLER PIC X(30) VALUE 'TAXE'.
031100     03  WS-PAL-28.
031200         05  FILLER PIC X(20) VALUE 'impots'.
031300         05  FILLER PIC X(30) VALUE 'FISCAL'.
031400     03  WS-PAL-29.
031500         05  FILLER PIC X(20) VALUE 'impots'.
031600         05  FILLER PIC X(30) VALUE 'REVENUS'.
031700 01  WS-TAB-PALABRAS-VECTOR REDEFINES WS-TAB-PALABRAS-NOM.
031800     03  WS-PAL-ELEM OCCURS 29 TIMES
031900                             INDEXED BY IDX-PAL.
032000         05  WS-PAL-TIPO     PIC X(20).
032100         05  WS-PAL-TEXTO    PIC X(30).
032200
032300*----------- TEXTO DEL DOCUMENTO EN PROCESO ----------------------
032400 01  WS-TEXTO-MAYUS          PIC X(1000)  VALUE SPACES.
032500 77  WS-TEXTO-LEN            PIC 9(04) COMP  VALUE ZEROS.
032600
032700*     LINEAS DEL TEXTO, SEPARADAS POR '|' EN EL ARCHIVO ORIGINAL
032800 01  WS-TAB-LINEAS.
032900     03  WS-LIN-CANT         PIC 9(04) COMP  VALUE ZEROS.
033000     03  WS-LIN-ELEM OCCURS 60 TIMES
033100                             INDEXED BY IDX-LIN.
033200         05  WS-LIN-TEXTO    PIC X(120)  VALUE SPACES.
033300 77  WS-PUNTERO-LINEA        PIC 9(04) COMP  VALUE 1.
033400
033500*----------- RESULTADO DE LA EXTRACCION DE TEXTO -----------------
033600 77  WS-FECHA-HALLADA        PIC X       VALUE 'N'.
033700     88  WS-FECHA-OK                     VALUE 'Y'.
033800 01  WS-FECHA-EXT.
033900     03  WS-FE-ANIO          PIC 9(04)   VALUE ZEROS.
034000     03  WS-FE-MES           PIC 9(02)   VALUE ZEROS.
034100     03  WS-FE-DIA           PIC 9(02)   VALUE ZEROS.
034200     03  FILLER              PIC X(02)   VALUE SPACES.
034300
034400*     AREA DE TRABAJO DEL ESCANEO DE FECHA FRANCESA (NUMERICA Y
034500*     DE NOMBRE DE MES LARGO)
034600 77  WS-FN-POS                PIC 9(04) COMP  VALUE ZEROS.
034700 77  WS-FN-DIA-LEN            PIC 9       COMP  VALUE ZEROS.
034800 77  WS-FN-MES-LEN            PIC 9       COMP  VALUE ZEROS.
034900 77  WS-FN-ANIO-LEN           PIC 9       COMP  VALUE ZEROS.
035000 77  WS-FN-SEPARADOR          PIC X       VALUE SPACE.
035100 77  WS-FN-ANIO-2D            PIC 99      VALUE ZEROS.
035200
035300 77  WS-IMPORTE-HALLADO      PIC X       VALUE 'N'.
035400     88  WS-IMPORTE-OK                   VALUE 'Y'.
035500 77  WS-IMPORTE-NUM          PIC S9(7)V99 COMP-3  VALUE ZEROS.
035600 77  WS-IMPORTE-ENTERO       PIC 9(9) COMP  VALUE ZEROS.
035700 77  WS-IMPORTE-DECIMAL      PIC 9(2) COMP  VALUE ZEROS.
035800
035900*     PALABRAS CLAVE DE CONTEXTO PARA EL IMPORTE TOTAL (ORDEN NO
036000*     IMPLICA PRECEDENCIA; SE TOMA LA DE MENOR POSICION EN EL
036100*     TEXTO ENTRE LAS 4)
036200 01  WS-TAB-IMP-PALABRAS.
036300     03  WS-IMP-PAL-01.
036400         05  FILLER PIC X(20) VALUE 'TOTAL TTC'.
036500         05  FILLER PIC 9(02) COMP VALUE 9.
036600     03  WS-IMP-PAL-02.
036700         05  FILLER PIC X(20) VALUE 'TTC'.
036800         05  FILLER PIC 9(02) COMP VALUE 3.
036900     03  WS-IMP-PAL-03.
037000         05  FILLER PIC X(20) VALUE 'MONTANT TTC'.
037100         05  FILLER PIC 9(02) COMP VALUE 11.
037200     03  WS-IMP-PAL-04.
037300         05  FILLER PIC X(20) VALUE 'TOTAL A PAYER'.
037400         05  FILLER PIC 9(02) COMP VALUE 13.
037500 01  WS-TAB-IMP-PAL-VECTOR REDEFINES WS-TAB-IMP-PALABRAS.
037600     03  WS-IMP-PAL-ELEM OCCURS 4 TIMES
037700                             INDEXED BY IDX-IMP-PAL.
037800         05  WS-IMP-PAL-TEXTO    PIC X(20).
037900         05  WS-IMP-PAL-LEN      PIC 9(02) COMP.
038000
038100 77  WS-IMP-POS-MIN           PIC 9(04) COMP  VALUE ZEROS.
038200 77  WS-IMP-POS-CAND          PIC 9(04) COMP  VALUE ZEROS.
038300 77  WS-IMP-FIN-PAL           PIC 9(04) COMP  VALUE ZEROS.
038400
038500*     AREA DE TRABAJO DE LECTURA DE UN NUMERO DECIMAL DEL TEXTO
038600 77  WS-NUM-INICIO            PIC 9(04) COMP  VALUE ZEROS.
038700 77  WS-NUM-POS               PIC 9(04) COMP  VALUE ZEROS.
038800 77  WS-NUM-DIGITOS           PIC 9(04) COMP  VALUE ZEROS.
038900 77  WS-NUM-OK                PIC X           VALUE 'N'.
039000     88  WS-NUM-VALIDO                        VALUE 'Y'.
039100 77  WS-NUM-ENTERO            PIC 9(09) COMP  VALUE ZEROS.
039200 77  WS-NUM-DECIMAL           PIC 99          VALUE ZEROS.
039300 77  WS-NUM-FIN               PIC 9(04) COMP  VALUE ZEROS.
039400
039500 77  WS-FACTURA-HALLADA      PIC X       VALUE 'N'.
039600     88  WS-FACTURA-OK                   VALUE 'Y'.
039700 77  WS-FACTURA-NUM          PIC X(20)   VALUE SPACES.
039800
039900*     PALABRAS CLAVE PRINCIPALES DE NUMERO DE FACTURA (GRUPO A)
040000 01  WS-TAB-FAC-PAL-A.
040100     03  WS-FAC-PAL-A1.
040200         05  FILLER PIC X(20) VALUE 'FACTURE N'.
040300         05  FILLER PIC 9(02) COMP VALUE 9.
040400     03  WS-FAC-PAL-A2.
040500         05  FILLER PIC X(20) VALUE 'INVOICE'.
040600         05  FILLER PIC 9(02) COMP VALUE 7.
040700     03  WS-FAC-PAL-A3.
040800         05  FILLER PIC X(20) VALUE 'N° FACTURE'.
040900         05  FILLER PIC 9(02) COMP VALUE 10.
041000 01  WS-TAB-FAC-PAL-A-VEC REDEFINES WS-TAB-FAC-PAL-A.
041100     03  WS-FAC-PAL-A-ELEM OCCURS 3 TIMES
041200                             INDEXED BY IDX-FAC-A.
041300         05  WS-FAC-PAL-A-TEXTO  PIC X(20).
041400         05  WS-FAC-PAL-A-LEN    PIC 9(02) COMP.
041500
041600*     PALABRAS CLAVE ALTERNATIVAS DE NUMERO DE FACTURA (GRUPO B)
041700 01  WS-TAB-FAC-PAL-B.
041800     03  WS-FAC-PAL-B1.
041900         05  FILLER PIC X(20) VALUE 'N°'.
042000         05  FILLER PIC 9(02) COMP VALUE 2.
042100     03  WS-FAC-PAL-B2.
042200         05  FILLER PIC X(20) VALUE 'NO.'.
042300         05  FILLER PIC 9(02) COMP VALUE 3.
042400     03  WS-FAC-PAL-B3.
042500         05  FILLER PIC X(20) VALUE 'NO'.
042600         05  FILLER PIC 9(02) COMP VALUE 2.
042700     03  WS-FAC-PAL-B4.
042800         05  FILLER PIC X(20) VALUE '#'.
042900         05  FILLER PIC 9(02) COMP VALUE 1.
043000 01  WS-TAB-FAC-PAL-B-VEC REDEFINES WS-TAB-FAC-PAL-B.
043100     03  WS-FAC-PAL-B-ELEM OCCURS 4 TIMES
043200                             INDEXED BY IDX-FAC-B.
043300         05  WS-FAC-PAL-B-TEXTO  PIC X(20).
043400         05  WS-FAC-PAL-B-LEN    PIC 9(02) COMP.
043500
043600 77  WS-FAC-POS-MIN           PIC 9(04) COMP  VALUE ZEROS.
043700 77  WS-FAC-FIN-PAL           PIC 9(04) COMP  VALUE ZEROS.
043800 77  WS-FAC-LARGO-MINIMO      PIC 9(02) COMP  VALUE 1.
043900
044000*     LECTURA DE UN TOKEN DE FACTURA (A-Z, 0-9, GUION, BARRA)
044100 77  WS-TOK-INICIO            PIC 9(04) COMP  VALUE ZEROS.
044200 77  WS-TOK-POS               PIC 9(04) COMP  VALUE ZEROS.
044300 77  WS-TOK-LEN               PIC 9(04) COMP  VALUE ZEROS.
044400 77  WS-TOK-VALOR             PIC X(20)       VALUE SPACES.
044500 77  WS-SKIP-CANT             PIC 9           COMP VALUE ZEROS.
044600
044700 77  WS-PROVEEDOR-HALLADO    PIC X       VALUE 'N'.
044800     88  WS-PROVEEDOR-OK                 VALUE 'Y'.
044900 77  WS-PROVEEDOR-CRUDO      PIC X(80)   VALUE SPACES.
045000 77  WS-PROVEEDOR-RESUELTO   PIC X(40)   VALUE SPACES.
045100 77  WS-PROV-RESUELTO-OK     PIC X       VALUE 'N'.
045200     88  WS-PROV-RESUELTO-SI             VALUE 'Y'.
045300
045400*     AREA DE TRABAJO DE LA EXTRACCION DE PROVEEDOR CRUDO
045500 77  WS-LIN-ACTUAL            PIC X(120)  VALUE SPACES.
045600 77  WS-LIN-LARGO             PIC 9(04) COMP  VALUE ZEROS.
045700 77  WS-LIN-SCAN-POS          PIC 9(04) COMP  VALUE ZEROS.
045800 77  WS-LIN-CHAR-POS          PIC 9(04) COMP  VALUE ZEROS.
045900 77  WS-LIN-ES-SOLO-NUM       PIC X       VALUE 'Y'.
046000 77  WS-R1-IDX                PIC 9(04) COMP  VALUE ZEROS.
046100 77  WS-R2-IDX                PIC 9(04) COMP  VALUE ZEROS.
046200 77  WS-R2-BUSCA              PIC S9(04) COMP VALUE ZEROS.
046300 77  WS-R3-IDX                PIC 9(04) COMP  VALUE ZEROS.
046400 77  WS-SIRET-OK              PIC X       VALUE 'N'.
046500 77  WS-SIRET-IDX-LINEA       PIC 9(04) COMP  VALUE ZEROS.
046600 77  WS-SIRET-POS             PIC 9(04) COMP  VALUE ZEROS.
046700 77  WS-SIRET-CONTEO          PIC 9(04) COMP  VALUE ZEROS.
046800
046900*----------- CLASIFICACION Y PUNTAJE -----------------------------
047000 77  WS-TIPO-DOC             PIC X(20)   VALUE SPACES.
047100 77  WS-TIPO-SLUG            PIC X(10)   VALUE SPACES.
047200 77  WS-CLASIF-HALLADA       PIC X       VALUE 'N'.
047300
047400 77  WS-CONFIANZA            PIC 9V99 COMP-3  VALUE ZEROS.
047500
047600*----------- REGLA SELECCIONADA ----------------------------------
047700 77  WS-REGLA-PATH           PIC X(80)   VALUE SPACES.
047800 77  WS-REGLA-NAME           PIC X(80)   VALUE SPACES.
047900 77  WS-REGLA-HALLADA        PIC X       VALUE 'N'.
048000     88  WS-REGLA-FUE-HALLADA         VALUE 'Y'.
048100
048200*----------- PLACEHOLDERS ----------------------------------------
048300 01  WS-PLACEHOLDERS.
048400     03  WS-PH-YYYY          PIC X(04)   VALUE '0000'.
048500     03  WS-PH-MM            PIC X(02)   VALUE '00'.
048600     03  WS-PH-DD            PIC X(02)   VALUE '00'.
048700     03  WS-PH-FOURNISSEUR   PIC X(60)   VALUE SPACES.
048800     03  WS-PH-CLIENT        PIC X(60)   VALUE SPACES.
048900     03  WS-PH-IMPOTS        PIC X(60)   VALUE SPACES.
049000     03  WS-PH-NUMERO        PIC X(40)   VALUE SPACES.
049100     03  WS-PH-MONTANT       PIC X(20)   VALUE '0'.
049200     03  WS-PH-TYPE-DOC      PIC X(10)   VALUE SPACES.
049300     03  FILLER              PIC X(10)   VALUE SPACES.
049400
049500*----------- RUTA / NOMBRE DE DESTINO ----------------------------
049600 77  WS-DEST-PATH            PIC X(120)  VALUE SPACES.
049700 77  WS-DEST-NAME            PIC X(100)  VALUE SPACES.
049800 77  WS-SUFIJO-COLISION      PIC 9(04) COMP  VALUE ZEROS.
049900 77  WS-SUFIJO-ALFA          PIC X(06)   VALUE SPACES.
050000
050100*----------- AREAS DE TRABAJO GENERICAS (SUSTITUCION / SLUG) -----
050200 77  WS-PLANTILLA            PIC X(80)   VALUE SPACES.
050300 77  WS-PLANTILLA-LEN        PIC 9(04) COMP  VALUE ZEROS.
050400 77  WS-SALIDA-SUST          PIC X(120)  VALUE SPACES.
050500 77  WS-SALIDA-SUST-LEN      PIC 9(04) COMP  VALUE ZEROS.
050600 77  WS-CLAVE-PLACEHOLD      PIC X(20)   VALUE SPACES.
050700 77  WS-VALOR-PLACEHOLD      PIC X(60)   VALUE SPACES.
050800
050900 77  WS-SLUG-ENTRADA         PIC X(80)   VALUE SPACES.
051000 77  WS-SLUG-SALIDA          PIC X(80)   VALUE SPACES.
051100 77  WS-SLUG-MAX             PIC 9(04) COMP  VALUE 80.
051200 77  WS-SLUG-ENT-LEN         PIC 9(04) COMP  VALUE ZEROS.
051300 77  WS-SLUG-POS             PIC 9(04) COMP  VALUE ZEROS.
051400 77  WS-SLUG-OUT-POS         PIC 9(04) COMP  VALUE ZEROS.
051500 77  WS-SLUG-ULT-RAYA        PIC X       VALUE 'N'.
051600 77  WS-SLUG-CARACTER        PIC X       VALUE SPACE.
051700
051800*----------- FORMATEO DEL IMPORTE PARA EL PLACEHOLDER MONTANT ----
051900 01  WS-IMP-EDITADO          PIC 9(07).99.
052000 77  WS-IMP-POS-INICIO       PIC 9(02) COMP  VALUE ZEROS.
052100 77  WS-IMP-IDX              PIC 9(02) COMP  VALUE ZEROS.
052200
052300*----------- BUSQUEDA DE SUBCADENA (RUTINA GENERICA) -------------
052400 77  WS-CAD-TEXTO            PIC X(1000) VALUE SPACES.
052500 77  WS-CAD-TEXTO-LEN        PIC 9(04) COMP  VALUE ZEROS.
052600 77  WS-CAD-BUSCADA          PIC X(40)   VALUE SPACES.
052700 77  WS-CAD-BUSCADA-LEN      PIC 9(04) COMP  VALUE ZEROS.
052800 77  WS-CAD-DESDE            PIC 9(04) COMP  VALUE 1.
052900 77  WS-CAD-POS-HALLADA      PIC 9(04) COMP  VALUE ZEROS.
053000 77  WS-CAD-IND              PIC 9(04) COMP  VALUE ZEROS.
053100
053200*----------- CONVERSION CARACTER -> DIGITO -----------------------
053300 77  WS-UN-CARACTER          PIC X       VALUE SPACE.
053400 77  WS-UN-DIGITO REDEFINES WS-UN-CARACTER
053500                             PIC 9.
053600
053700*----------- LLAMADA A PGMVALFC ----------------------------------
053800 77  WS-PGMVALFC             PIC X(08)   VALUE 'PGMVALFC'.
053900 01  WS-LK-FECHA.
054000     03  WS-LK-ANIO          PIC 9(04).
054100     03  WS-LK-MES           PIC 9(02).
054200     03  WS-LK-DIA           PIC 9(02).
054300     03  WS-LK-VALIDO        PIC X(01).
054400         88  WS-LK-ES-VALIDA           VALUE 'Y'.
054500     03  FILLER              PIC X(13).
054600
054700*----------- ACUMULADORES (TOTALES DE CONTROL) -------------------
054800 77  WS-DOC-LEIDOS           PIC 9(05) COMP  VALUE ZEROS.
054900 77  WS-CANT-FILED           PIC 9(05) COMP  VALUE ZEROS.
055000 77  WS-CANT-ACLASER         PIC 9(05) COMP  VALUE ZEROS.
055100 77  WS-CANT-FAILED          PIC 9(05) COMP  VALUE ZEROS.
055200 77  WS-CANT-FACT            PIC 9(05) COMP  VALUE ZEROS.
055300 77  WS-CANT-AVOIR           PIC 9(05) COMP  VALUE ZEROS.
055400 77  WS-CANT-DEVIS           PIC 9(05) COMP  VALUE ZEROS.
055500 77  WS-CANT-COURRIER        PIC 9(05) COMP  VALUE ZEROS.
055600 77  WS-CANT-PLAN            PIC 9(05) COMP  VALUE ZEROS.
055700 77  WS-CANT-IMPOTS          PIC 9(05) COMP  VALUE ZEROS.
055800 77  WS-CANT-INCONNU         PIC 9(05) COMP  VALUE ZEROS.
055900 77  WS-SUM-FACT             PIC S9(9)V99 COMP-3  VALUE ZEROS.
056000 77  WS-SUM-AVOIR            PIC S9(9)V99 COMP-3  VALUE ZEROS.
056100
056200*----------- IMPRESION DEL RESUMEN (REPORT) ----------------------
056300 77  WS-LINEA-BLANCO         PIC X(132)  VALUE SPACES.
056400 77  WS-LINEA-GUION          PIC X(132)  VALUE ALL '-'.
056500
056600 01  IMP-ENCABEZADO.
056700     03  FILLER              PIC X(41)   VALUE
056800         'DOCUMENT FILING BATCH - SUMMARY'.
056900     03  FILLER              PIC X(16)   VALUE SPACES.
057000     03  FILLER              PIC X(05)   VALUE 'RUN: '.
057100     03  IMP-ENC-TIMESTAMP   PIC X(15)   VALUE SPACES.
057200     03  FILLER              PIC X(55)   VALUE SPACES.
057300
057400 01  IMP-CONTADOR.
057500     03  IMP-CNT-ROTULO      PIC X(28)   VALUE SPACES.
057600     03  IMP-CNT-VALOR       PIC ZZZ9    VALUE ZEROS.
057700     03  FILLER              PIC X(100)  VALUE SPACES.
057800
057900 01  IMP-MONTO.
058000     03  IMP-MNT-ROTULO      PIC X(28)   VALUE SPACES.
058100     03  IMP-MNT-VALOR       PIC Z,ZZZ,ZZZ.99 VALUE ZEROS.
058200     03  FILLER              PIC X(92)   VALUE SPACES.
058300
058400 01  IMP-ROTULO.
058500     03  IMP-ROT-TEXTO       PIC X(32)   VALUE SPACES.
058600     03  FILLER              PIC X(100)  VALUE SPACES.
058700
058800 77  WS-COLISION-HALLADA     PIC X       VALUE 'N'.
058900     88  WS-HAY-COLISION                 VALUE 'Y'.
059000 77  WS-SUFIJO-EDIT          PIC ZZZ9.
059100 77  WS-EXT-CHK              PIC X(04)   VALUE SPACES.
059200 77  WS-RUTA-INICIO          PIC 9(04) COMP  VALUE ZEROS.
059300 77  WS-RUTA-FIN             PIC 9(04) COMP  VALUE ZEROS.
059400 77  WS-RUTA-OUT-POS         PIC 9(04) COMP  VALUE ZEROS.
059500 77  WS-RUTA-ULT-BARRA       PIC X       VALUE 'N'.
059600 77  WS-RUTA-CARACTER        PIC X       VALUE SPACE.
059700
059800 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
059900
060000*----------------------------------------------------------------
060100 LINKAGE SECTION.
060200*================*
060300 01  LK-PARM-AREA.
060400     03  LK-PARM-LEN         PIC S9(04) COMP.
060500     03  LK-PARM-TIMESTAMP   PIC X(15).
060600
060700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
060800 PROCEDURE DIVISION USING LK-PARM-AREA.
060900
061000 MAIN-PROGRAM-I.
061100
061200     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
061300     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
061400                                 UNTIL WS-FIN-LECTURA
061500     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
061600
061700 MAIN-PROGRAM-F. GOBACK.
061800
061900
062000*-----------------------------------------------------------------
062100 1000-INICIO-I.
062200
062300     MOVE LK-PARM-TIMESTAMP TO WS-RUN-TIMESTAMP
062400     SET WS-NO-FIN-LECTURA TO TRUE
062500
062600     OPEN INPUT SUPPMAP
062700     IF FS-SUPPM IS NOT EQUAL '00' THEN
062800        DISPLAY '* ERROR EN OPEN SUPPMAP = ' FS-SUPPM
062900        MOVE 9999 TO RETURN-CODE
063000        SET WS-FIN-LECTURA TO TRUE
063100     ELSE
063200        PERFORM 1100-CARGAR-ALIAS-I THRU 1100-CARGAR-ALIAS-F
063300                   UNTIL FS-SUPPM IS EQUAL '10'
063400                   OR    FS-SUPPM IS NOT EQUAL '00'
063500        CLOSE SUPPMAP
063600     END-IF
063700
063800     OPEN INPUT RULEFILE
063900     IF FS-REGLA IS NOT EQUAL '00' THEN
064000        DISPLAY '* ERROR EN OPEN RULEFILE = ' FS-REGLA
064100        MOVE 9999 TO RETURN-CODE
064200        SET WS-FIN-LECTURA TO TRUE
064300     ELSE
064400        PERFORM 1200-CARGAR-REGLA-I THRU 1200-CARGAR-REGLA-F
064500                   UNTIL FS-REGLA IS EQUAL '10'
064600                   OR    FS-REGLA IS NOT EQUAL '00'
064700        CLOSE RULEFILE
064800     END-IF
064900
065000     OPEN INPUT DOCIN
065100     IF FS-DOCIN IS NOT EQUAL '00' THEN
065200        DISPLAY '* ERROR EN OPEN DOCIN = ' FS-DOCIN
065300        MOVE 9999 TO RETURN-CODE
065400        SET WS-FIN-LECTURA TO TRUE
065500     END-IF
065600
065700     OPEN OUTPUT RESULT
065800     IF FS-RESUL IS NOT EQUAL '00' THEN
065900        DISPLAY '* ERROR EN OPEN RESULT = ' FS-RESUL
066000        MOVE 9999 TO RETURN-CODE
066100        SET WS-FIN-LECTURA TO TRUE
066200     END-IF
066300
066400     OPEN OUTPUT REPORT
066500     IF FS-REPOR IS NOT EQUAL '00' THEN
066600        DISPLAY '* ERROR EN OPEN REPORT = ' FS-REPOR
066700        MOVE 9999 TO RETURN-CODE
066800        SET WS-FIN-LECTURA TO TRUE
066900     END-IF
067000
067100     IF NOT WS-FIN-LECTURA THEN
067200        PERFORM 2100-LEER-DOC-I THRU 2100-LEER-DOC-F
067300     END-IF.
067400
067500 1000-INICIO-F. EXIT.
067600
067700
067800*---- CARGA TABLA DE ALIAS DE PROVEEDOR (UNA ITERACION) ----------
067900 1100-CARGAR-ALIAS-I.
068000
068100     READ SUPPMAP INTO REG-ALIAS
068200
068300     EVALUATE FS-SUPPM
068400        WHEN '00'
068500           IF WS-ALI-CANT IS LESS THAN 60 THEN
068600              ADD 1 TO WS-ALI-CANT
068700              MOVE ALIAS-KEY    TO WS-ALI-KEY (WS-ALI-CANT)
068800              MOVE FOLDER-NAME  TO WS-ALI-FOLDER (WS-ALI-CANT)
068900           ELSE
069000              DISPLAY '* SUPPMAP EXCEDE CAPACIDAD DE TABLA (60)'
069100           END-IF
069200        WHEN '10'
069300           CONTINUE
069400        WHEN OTHER
069500           DISPLAY '*ERROR EN LECTURA SUPPMAP : ' FS-SUPPM
069600     END-EVALUATE.
069700
069800 1100-CARGAR-ALIAS-F. EXIT.
069900
070000
070100*---- CARGA TABLA DE REGLAS DE CLASIFICACION (UNA ITERACION) -----
070200 1200-CARGAR-REGLA-I.
070300
070400     READ RULEFILE INTO REG-REGLA
070500
070600     EVALUATE FS-REGLA
070700        WHEN '00'
070800           IF WS-REG-CANT IS LESS THAN 15 THEN
070900              ADD 1 TO WS-REG-CANT
071000              MOVE RULE-TYPE      TO WS-REG-TIPO (WS-REG-CANT)
071100              MOVE RULE-PATH-TMPL TO WS-REG-PATH (WS-REG-CANT)
071200              MOVE RULE-NAME-TMPL TO WS-REG-NAME (WS-REG-CANT)
071300           ELSE
071400              DISPLAY '* RULEFILE EXCEDE CAPACIDAD DE TABLA (15)'
071500           END-IF
071600        WHEN '10'
071700           CONTINUE
071800        WHEN OTHER
071900           DISPLAY '*ERROR EN LECTURA RULEFILE : ' FS-REGLA
072000     END-EVALUATE.
072100
072200 1200-CARGAR-REGLA-F. EXIT.
072300
072400
072500*-----------------------------------------------------------------
072600 2000-PROCESO-I.
072700
072800     MOVE SPACES TO REG-RESULT
072900     MOVE DOC-ID TO RES-DOC-ID
073000
073100     PERFORM 2900-PREPARAR-TEXTO-I THRU 2900-PREPARAR-TEXTO-F
073200     PERFORM 3000-EXTRAER-I        THRU 3000-EXTRAER-F
073300     PERFORM 4000-CLASIFICAR-I     THRU 4000-CLASIFICAR-F
073400     PERFORM 4200-RESOLVER-PROV-I  THRU 4200-RESOLVER-PROV-F
073500     PERFORM 4500-PUNTUAR-I        THRU 4500-PUNTUAR-F
073600     PERFORM 4700-SIGLA-TIPO-I     THRU 4700-SIGLA-TIPO-F
073700     PERFORM 4800-ELEGIR-REGLA-I   THRU 4800-ELEGIR-REGLA-F
073800     PERFORM 5500-PLACEHOLDERS-I   THRU 5500-PLACEHOLDERS-F
073900     PERFORM 6000-ENRUTAR-I        THRU 6000-ENRUTAR-F
074000     PERFORM 6900-GRABAR-RESULT-I  THRU 6900-GRABAR-RESULT-F
074100     PERFORM 7000-ACUMULAR-I       THRU 7000-ACUMULAR-F
074200
074300     PERFORM 2100-LEER-DOC-I THRU 2100-LEER-DOC-F.
074400
074500 2000-PROCESO-F. EXIT.
074600
074700
074800*---- LECTURA DE UN DOCUMENTO (LECTURA ANTICIPADA) ---------------
074900 2100-LEER-DOC-I.
075000
075100     READ DOCIN INTO REG-DOCENT
075200
075300     EVALUATE FS-DOCIN
075400        WHEN '00'
075500           ADD 1 TO WS-DOC-LEIDOS
075600        WHEN '10'
075700           SET WS-FIN-LECTURA TO TRUE
075800        WHEN OTHER
075900           DISPLAY '*ERROR EN LECTURA DOCIN : ' FS-DOCIN
076000           MOVE 9999 TO RETURN-CODE
076100           SET WS-FIN-LECTURA TO TRUE
076200     END-EVALUATE.
076300
076400 2100-LEER-DOC-F. EXIT.
076500
076600
076700*-----------------------------------------------------------------
076800*     PREPARACION DEL TEXTO: PASA A MAYUSCULAS, PLIEGA ACENTOS Y
076900*     PARTE EL TEXTO EN LINEAS POR EL SEPARADOR '|'
077000*-----------------------------------------------------------------
077100 2900-PREPARAR-TEXTO-I.
077200
077300     MOVE DOC-TEXT-LEN TO WS-TEXTO-LEN
077400     IF WS-TEXTO-LEN > 1000 THEN
077500        MOVE 1000 TO WS-TEXTO-LEN
077600     END-IF
077700     MOVE DOC-TEXT TO WS-TEXTO-MAYUS
077800
077900     INSPECT WS-TEXTO-MAYUS CONVERTING
078000        'abcdefghijklmnopqrstuvwxyz'
078100        TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
078200     INSPECT WS-TEXTO-MAYUS CONVERTING
078300        'ÀÂÄàâäÉÈÊËéèêëÎÏîïÔÖôöÙÛÜùûüÇç'
078400        TO 'AAAAAAEEEEEEEEIIIIOOOOUUUUUUCC'
078500
078600     MOVE 1     TO WS-PUNTERO-LINEA
078700     MOVE ZEROS TO WS-LIN-CANT
078800
078900     PERFORM 2920-DIVIDIR-LINEAS-I THRU 2920-DIVIDIR-LINEAS-F
079000        UNTIL WS-PUNTERO-LINEA > WS-TEXTO-LEN
079100        OR    WS-LIN-CANT NOT LESS THAN 60.
079200
079300 2900-PREPARAR-TEXTO-F. EXIT.
079400
079500
079600*---- TOMA LA PROXIMA LINEA DEL TEXTO (UNA ITERACION) ------------
079700 2920-DIVIDIR-LINEAS-I.
079800
079900     ADD 1 TO WS-LIN-CANT
080000     UNSTRING WS-TEXTO-MAYUS (1 : WS-TEXTO-LEN)
080100              DELIMITED BY '|'
080200              INTO WS-LIN-TEXTO (WS-LIN-CANT)
080300              WITH POINTER WS-PUNTERO-LINEA.
080400
080500 2920-DIVIDIR-LINEAS-F. EXIT.
080600
080700
080800*-----------------------------------------------------------------
080900*     BUSQUEDA GENERICA DE SUBCADENA (RUTINA DE USO COMUN)
081000*     ENTRADA:  WS-CAD-TEXTO/WS-CAD-TEXTO-LEN  (TEXTO DONDE BUSCAR
081100*               WS-CAD-BUSCADA/WS-CAD-BUSCADA-LEN (LO BUSCADO)
081200*               WS-CAD-DESDE  (POSICION DESDE DONDE EMPEZAR)
081300*     SALIDA:   WS-CAD-POS-HALLADA (0 = NO HALLADA)
081400*-----------------------------------------------------------------
081500 2995-EJECUTAR-BUSQUEDA-I.
081600
081700     MOVE WS-CAD-DESDE TO WS-CAD-IND
081800     MOVE ZEROS        TO WS-CAD-POS-HALLADA
081900
082000     IF WS-CAD-BUSCADA-LEN = ZEROS OR
082100        WS-CAD-BUSCADA-LEN > WS-CAD-TEXTO-LEN THEN
082200        CONTINUE
082300     ELSE
082400        PERFORM 2990-BUSCAR-SUBCAD-I THRU 2990-BUSCAR-SUBCAD-F
082500           UNTIL WS-CAD-POS-HALLADA NOT = ZEROS
082600           OR    WS-CAD-IND >
082700                 WS-CAD-TEXTO-LEN - WS-CAD-BUSCADA-LEN + 1
082800     END-IF.
082900
083000 2995-EJECUTAR-BUSQUEDA-F. EXIT.
083100
083200
083300 2990-BUSCAR-SUBCAD-I.
083400
083500     IF WS-CAD-TEXTO (WS-CAD-IND : WS-CAD-BUSCADA-LEN) =
083600        WS-CAD-BUSCADA (1 : WS-CAD-BUSCADA-LEN) THEN
083700        MOVE WS-CAD-IND TO WS-CAD-POS-HALLADA
083800     ELSE
083900        ADD 1 TO WS-CAD-IND
084000     END-IF.
084100
084200 2990-BUSCAR-SUBCAD-F. EXIT.
084300
084400
084500*-----------------------------------------------------------------
084600*     EXTRACTOR DE TEXTO - PARRAFO DIRECTOR
084700*-----------------------------------------------------------------
084800 3000-EXTRAER-I.
084900
085000     MOVE 'N'   TO WS-FECHA-HALLADA
085100     MOVE 'N'   TO WS-IMPORTE-HALLADO
085200     MOVE 'N'   TO WS-FACTURA-HALLADA
085300     MOVE 'N'   TO WS-PROVEEDOR-HALLADO
085400     MOVE ZEROS TO WS-FECHA-EXT
085500     MOVE ZEROS TO WS-IMPORTE-NUM
085600     MOVE SPACES TO WS-FACTURA-NUM
085700     MOVE SPACES TO WS-PROVEEDOR-CRUDO
085800
085900     PERFORM 3100-FECHA-I     THRU 3100-FECHA-F
086000     PERFORM 3300-IMPORTE-I   THRU 3300-IMPORTE-F
086100     PERFORM 3500-FACTURA-I   THRU 3500-FACTURA-F
086200     PERFORM 3700-PROVEEDOR-I THRU 3700-PROVEEDOR-F.
086300
086400 3000-EXTRAER-F. EXIT.
086500
086600
086700*-----------------------------------------------------------------
086800*     EXTRACCION DE FECHA - PRUEBA LOS 3 FORMATOS EN ORDEN DE
086900*     PRECEDENCIA. EL PRIMER FORMATO QUE PRODUZCA UNA FECHA DE
087000*     CALENDARIO VALIDA DENTRO DE LA VENTANA 2000-2030 GANA.
087100*-----------------------------------------------------------------
087200 3100-FECHA-I.
087300
087400     MOVE 1 TO WS-CAD-IND
087500     PERFORM 3110-ISO-FECHA-I THRU 3110-ISO-FECHA-F
087600        UNTIL WS-FECHA-OK OR WS-CAD-IND + 9 > WS-TEXTO-LEN
087700
087800     IF NOT WS-FECHA-OK THEN
087900        MOVE 1 TO WS-CAD-IND
088000        PERFORM 3120-FR-NUM-FECHA-I THRU 3120-FR-NUM-FECHA-F
088100           UNTIL WS-FECHA-OK OR WS-CAD-IND > WS-TEXTO-LEN
088200     END-IF
088300
088400     IF NOT WS-FECHA-OK THEN
088500        PERFORM 3150-FR-LARGA-FECHA-I THRU 3150-FR-LARGA-FECHA-F
088600     END-IF.
088700
088800 3100-FECHA-F. EXIT.
088900
089000
089100*---- FORMATO 1: ISO  AAAA-MM-DD  O  AAAA/MM/DD ------------------
089200 3110-ISO-FECHA-I.
089300
089400     IF WS-CAD-IND + 9 > WS-TEXTO-LEN THEN
089500        ADD 1 TO WS-CAD-IND
089600     ELSE
089700        IF WS-TEXTO-MAYUS (WS-CAD-IND     : 2) = '20'    AND
089800           WS-TEXTO-MAYUS (WS-CAD-IND     : 4) IS NUMERIC AND
089900           WS-TEXTO-MAYUS (WS-CAD-IND + 5 : 2) IS NUMERIC AND
090000           WS-TEXTO-MAYUS (WS-CAD-IND + 8 : 2) IS NUMERIC AND
090100          (WS-TEXTO-MAYUS (WS-CAD-IND + 4 : 1) = '-'  OR
090200           WS-TEXTO-MAYUS (WS-CAD-IND + 4 : 1) = '/')     AND
090300           WS-TEXTO-MAYUS (WS-CAD-IND + 7 : 1) =
090400           WS-TEXTO-MAYUS (WS-CAD-IND + 4 : 1)
090500        THEN
090600           MOVE WS-TEXTO-MAYUS (WS-CAD-IND     : 4) TO WS-LK-ANIO
090700           MOVE WS-TEXTO-MAYUS (WS-CAD-IND + 5 : 2) TO WS-LK-MES
090800           MOVE WS-TEXTO-MAYUS (WS-CAD-IND + 8 : 2) TO WS-LK-DIA
090900           PERFORM 3190-VALIDAR-FECHA-I THRU 3190-VALIDAR-FECHA-F
091000           IF WS-LK-ES-VALIDA THEN
091100              MOVE WS-LK-ANIO TO WS-FE-ANIO
091200              MOVE WS-LK-MES  TO WS-FE-MES
091300              MOVE WS-LK-DIA  TO WS-FE-DIA
091400              SET WS-FECHA-OK TO TRUE
091500           ELSE
091600              ADD 1 TO WS-CAD-IND
091700           END-IF
091800        ELSE
091900           ADD 1 TO WS-CAD-IND
092000        END-IF
092100     END-IF.
092200
092300 3110-ISO-FECHA-F. EXIT.
092400
092500
092600*---- FORMATO 2: FRANCES NUMERICO  D/M/AAAA, D-M-AAAA, D.M.AAAA --
092700 3120-FR-NUM-FECHA-I.
092800
092900     MOVE ZEROS TO WS-FN-DIA-LEN WS-FN-MES-LEN WS-FN-ANIO-LEN
093000     MOVE WS-CAD-IND TO WS-FN-POS
093100
093200     IF WS-TEXTO-MAYUS (WS-FN-POS : 1) IS NUMERIC THEN
093300        IF WS-FN-POS + 1 <= WS-TEXTO-LEN AND
093400           WS-TEXTO-MAYUS (WS-FN-POS + 1 : 1) IS NUMERIC AND
093500           WS-FN-POS + 2 <= WS-TEXTO-LEN AND
093600           NOT (WS-TEXTO-MAYUS (WS-FN-POS + 2 : 1) IS NUMERIC)
093700        THEN
093800           MOVE 2 TO WS-FN-DIA-LEN
093900        ELSE
094000           IF WS-FN-POS + 1 <= WS-TEXTO-LEN AND
094100              NOT (WS-TEXTO-MAYUS (WS-FN-POS + 1 : 1) IS NUMERIC)
094200           THEN
094300              MOVE 1 TO WS-FN-DIA-LEN
094400           END-IF
094500        END-IF
094600     END-IF
094700
094800     IF WS-FN-DIA-LEN = ZEROS THEN
094900        ADD 1 TO WS-CAD-IND
095000     ELSE
095100        MOVE WS-TEXTO-MAYUS (WS-FN-POS + WS-FN-DIA-LEN : 1)
095200           TO WS-FN-SEPARADOR
095300        IF WS-FN-SEPARADOR = '/' OR WS-FN-SEPARADOR = '-' OR
095400           WS-FN-SEPARADOR = '.'
095500        THEN
095600           COMPUTE WS-FN-POS = WS-FN-POS + WS-FN-DIA-LEN + 1
095700           PERFORM 3125-FR-NUM-MES-I THRU 3125-FR-NUM-MES-F
095800           IF WS-FN-MES-LEN = ZEROS THEN
095900              ADD 1 TO WS-CAD-IND
096000           ELSE
096100              COMPUTE WS-FN-POS = WS-FN-POS + WS-FN-MES-LEN + 1
096200              PERFORM 3128-FR-NUM-ANIO-I THRU 3128-FR-NUM-ANIO-F
096300              IF WS-FN-ANIO-LEN = ZEROS THEN
096400                 ADD 1 TO WS-CAD-IND
096500              ELSE
096600                 PERFORM 3190-VALIDAR-FECHA-I
096700                    THRU 3190-VALIDAR-FECHA-F
096800                 IF WS-LK-ES-VALIDA THEN
096900                    MOVE WS-LK-ANIO TO WS-FE-ANIO
097000                    MOVE WS-LK-MES  TO WS-FE-MES
097100                    MOVE WS-LK-DIA  TO WS-FE-DIA
097200                    SET WS-FECHA-OK TO TRUE
097300                 ELSE
097400                    ADD 1 TO WS-CAD-IND
097500                 END-IF
097600              END-IF
097700           END-IF
097800        ELSE
097900           ADD 1 TO WS-CAD-IND
098000        END-IF
098100     END-IF.
098200
098300 3120-FR-NUM-FECHA-F. EXIT.
098400
098500
098600*---- DETERMINA LA LONGITUD DEL MES (1 O 2 DIGITOS) Y VALIDA -----
098700*     QUE EL SEPARADOR QUE LO SIGUE COINCIDA CON WS-FN-SEPARADOR
098800 3125-FR-NUM-MES-I.
098900
099000     IF WS-FN-POS + 1 <= WS-TEXTO-LEN AND
099100        WS-TEXTO-MAYUS (WS-FN-POS     : 1) IS NUMERIC AND
099200        WS-TEXTO-MAYUS (WS-FN-POS + 1 : 1) IS NUMERIC AND
099300        WS-FN-POS + 2 <= WS-TEXTO-LEN AND
099400        WS-TEXTO-MAYUS (WS-FN-POS + 2 : 1) = WS-FN-SEPARADOR
099500     THEN
099600        MOVE 2 TO WS-FN-MES-LEN
099700        MOVE WS-TEXTO-MAYUS (WS-FN-POS : 2) TO WS-LK-MES
099800        MOVE WS-TEXTO-MAYUS (WS-FN-POS - WS-FN-DIA-LEN - 1 :
099900                              WS-FN-DIA-LEN) TO WS-LK-DIA
100000     ELSE
100100        IF WS-TEXTO-MAYUS (WS-FN-POS : 1) IS NUMERIC AND
100200           WS-FN-POS + 1 <= WS-TEXTO-LEN AND
100300           WS-TEXTO-MAYUS (WS-FN-POS + 1 : 1) = WS-FN-SEPARADOR
100400        THEN
100500           MOVE 1 TO WS-FN-MES-LEN
100600           MOVE WS-TEXTO-MAYUS (WS-FN-POS : 1) TO WS-LK-MES
100700           MOVE WS-TEXTO-MAYUS (WS-FN-POS - WS-FN-DIA-LEN - 1 :
100800                                 WS-FN-DIA-LEN) TO WS-LK-DIA
100900        END-IF
101000     END-IF.
101100
101200 3125-FR-NUM-MES-F. EXIT.
101300
101400
101500*---- DETERMINA LA LONGITUD DEL AÑO (2 O 4 DIGITOS), SIN DIGITO --
101600*     ADICIONAL A CONTINUACION, Y LO EXPANDE A 4 POSICIONES ------
101700 3128-FR-NUM-ANIO-I.
101800
101900     IF WS-FN-POS + 3 <= WS-TEXTO-LEN AND
102000        WS-TEXTO-MAYUS (WS-FN-POS : 4) IS NUMERIC AND
102100        (WS-FN-POS + 4 > WS-TEXTO-LEN OR
102200         NOT (WS-TEXTO-MAYUS (WS-FN-POS + 4 : 1) IS NUMERIC))
102300     THEN
102400        MOVE 4 TO WS-FN-ANIO-LEN
102500        MOVE WS-TEXTO-MAYUS (WS-FN-POS : 4) TO WS-LK-ANIO
102600     ELSE
102700        IF WS-FN-POS + 1 <= WS-TEXTO-LEN AND
102800           WS-TEXTO-MAYUS (WS-FN-POS : 2) IS NUMERIC AND
102900           (WS-FN-POS + 2 > WS-TEXTO-LEN OR
103000            NOT (WS-TEXTO-MAYUS (WS-FN-POS + 2 : 1) IS NUMERIC))
103100        THEN
103200           MOVE 2 TO WS-FN-ANIO-LEN
103300           MOVE WS-TEXTO-MAYUS (WS-FN-POS : 2) TO WS-FN-ANIO-2D
103400           COMPUTE WS-LK-ANIO = 2000 + WS-FN-ANIO-2D
103500        END-IF
103600     END-IF.
103700
103800 3128-FR-NUM-ANIO-F. EXIT.
103900
104000
104100*---- FORMATO 3: FRANCES LARGO  D <NOMBRE DE MES> AAAA -----------
104200*     RECORRE LA TABLA DE MESES; AL HALLAR UN NOMBRE, BUSCA EL DIA
104300*     HACIA ATRAS Y EL AÑO HACIA ADELANTE, AMBOS SEPARADOS POR
104400*     ESPACIOS EN BLANCO.
104500 3150-FR-LARGA-FECHA-I.
104600
104700     SET IDX-MES TO 1
104800     PERFORM 3155-BUSCAR-MES-I THRU 3155-BUSCAR-MES-F
104900        UNTIL WS-FECHA-OK OR IDX-MES > 12.
105000
105100 3150-FR-LARGA-FECHA-F. EXIT.
105200
105300
105400 3155-BUSCAR-MES-I.
105500
105600     MOVE WS-TEXTO-MAYUS       TO WS-CAD-TEXTO
105700     MOVE WS-TEXTO-LEN         TO WS-CAD-TEXTO-LEN
105800     MOVE WS-MES-NOMBRE (IDX-MES) TO WS-CAD-BUSCADA
105900     PERFORM 3160-LARGO-SIN-BLANCOS-I THRU
106000        3160-LARGO-SIN-BLANCOS-F
106100     MOVE 1 TO WS-CAD-DESDE
106200     PERFORM 2995-EJECUTAR-BUSQUEDA-I THRU
106300        2995-EJECUTAR-BUSQUEDA-F
106400
106500     IF WS-CAD-POS-HALLADA NOT = ZEROS THEN
106600        PERFORM 3170-DIA-ANTES-I  THRU 3170-DIA-ANTES-F
106700        PERFORM 3180-ANIO-DESPUES-I THRU 3180-ANIO-DESPUES-F
106800        IF WS-FN-DIA-LEN NOT = ZEROS AND
106900           WS-FN-ANIO-LEN NOT = ZEROS
107000        THEN
107050          MOVE WS-MES-NUMERO (IDX-MES) TO WS-LK-MES               DCV0305 
107100           PERFORM 3190-VALIDAR-FECHA-I THRU 3190-VALIDAR-FECHA-F
107200           IF WS-LK-ES-VALIDA THEN
107300              MOVE WS-LK-ANIO TO WS-FE-ANIO
107400              MOVE WS-LK-MES  TO WS-FE-MES
107500              MOVE WS-LK-DIA  TO WS-FE-DIA
107600              SET WS-FECHA-OK TO TRUE
107700           END-IF
107800        END-IF
107900     END-IF
108000
108100     SET IDX-MES UP BY 1.
108200
108300 3155-BUSCAR-MES-F. EXIT.
108400
108500
108600*---- RECORTA ESPACIOS A LA DERECHA DEL NOMBRE DE MES BUSCADO ----
108700 3160-LARGO-SIN-BLANCOS-I.
108800
108900     MOVE 10 TO WS-CAD-BUSCADA-LEN
109000     PERFORM 3165-RECORTAR-MES-I THRU 3165-RECORTAR-MES-F
109100        UNTIL WS-CAD-BUSCADA-LEN = 1 OR
109200              WS-CAD-BUSCADA (WS-CAD-BUSCADA-LEN : 1) NOT = SPACE.
109300
109400 3160-LARGO-SIN-BLANCOS-F. EXIT.
109500
109600 3165-RECORTAR-MES-I.
109700     SUBTRACT 1 FROM WS-CAD-BUSCADA-LEN.
109800 3165-RECORTAR-MES-F. EXIT.
109900
110000
110100*---- DIA: 1-2 DIGITOS INMEDIATAMENTE ANTES DEL NOMBRE DE MES ----
110200 3170-DIA-ANTES-I.
110300
110400     MOVE ZEROS TO WS-FN-DIA-LEN
110500     IF WS-CAD-POS-HALLADA > 3 AND
110600        WS-TEXTO-MAYUS (WS-CAD-POS-HALLADA - 2 : 1) IS NUMERIC AND
110700        WS-TEXTO-MAYUS (WS-CAD-POS-HALLADA - 3 : 1) IS NUMERIC AND
110800        WS-TEXTO-MAYUS (WS-CAD-POS-HALLADA - 1 : 1) = SPACE
110900     THEN
111000        MOVE 2 TO WS-FN-DIA-LEN
111100        MOVE WS-TEXTO-MAYUS (WS-CAD-POS-HALLADA - 3 : 2)
111200           TO WS-LK-DIA
111300     ELSE
111400        IF WS-CAD-POS-HALLADA > 2 AND
111500           WS-TEXTO-MAYUS (WS-CAD-POS-HALLADA - 2 : 1) IS NUMERIC
111600           AND
111700           WS-TEXTO-MAYUS (WS-CAD-POS-HALLADA - 1 : 1) = SPACE
111800        THEN
111900           MOVE 1 TO WS-FN-DIA-LEN
112000           MOVE WS-TEXTO-MAYUS (WS-CAD-POS-HALLADA - 2 : 1)
112100              TO WS-LK-DIA
112200        END-IF
112300     END-IF.
112400
112500 3170-DIA-ANTES-F. EXIT.
112600
112700
112800*---- AÑO: 4 DIGITOS DESPUES DE UN ESPACIO A CONTINUACION DEL MES 
112900 3180-ANIO-DESPUES-I.
113000
113100     MOVE ZEROS TO WS-FN-ANIO-LEN
113200     COMPUTE WS-FN-POS =
113300        WS-CAD-POS-HALLADA + WS-CAD-BUSCADA-LEN
113400     IF WS-FN-POS + 4 <= WS-TEXTO-LEN AND
113500        WS-TEXTO-MAYUS (WS-FN-POS : 1)     = SPACE AND
113600        WS-TEXTO-MAYUS (WS-FN-POS + 1 : 4) IS NUMERIC
113700     THEN
113800        MOVE 4 TO WS-FN-ANIO-LEN
113900        MOVE WS-TEXTO-MAYUS (WS-FN-POS + 1 : 4) TO WS-LK-ANIO
114000     END-IF.
114100
114200 3180-ANIO-DESPUES-F. EXIT.
114300
114400
114500*---- LLAMA AL VALIDADOR DE FECHA DE CALENDARIO (PGMVALFC) -------
114600 3190-VALIDAR-FECHA-I.
114700
114800     MOVE 'N' TO WS-LK-VALIDO
114900     CALL WS-PGMVALFC USING WS-LK-FECHA
115000     IF NOT WS-LK-ES-VALIDA THEN                                  
115100        DISPLAY '* PROGM60A - FECHA RECHAZADA: ' WS-LK-ANIO       
115200                 '-' WS-LK-MES '-' WS-LK-DIA                      
115300     END-IF.                                                      
115400
115500 3190-VALIDAR-FECHA-F. EXIT.
115600
115700
115800*-----------------------------------------------------------------
115900*     EXTRACCION DE IMPORTE TOTAL CON IMPUESTOS (TTC)
116000*-----------------------------------------------------------------
116100 3300-IMPORTE-I.
116200
116300     MOVE ZEROS TO WS-IMP-POS-MIN
116400     SET IDX-IMP-PAL TO 1
116500     PERFORM 3310-BUSCAR-PALABRA-IMP-I THRU
116600        3310-BUSCAR-PALABRA-IMP-F
116700        UNTIL IDX-IMP-PAL > 4
116800
116900     IF WS-IMP-POS-MIN NOT = ZEROS THEN
117000        PERFORM 3320-LEER-IMPORTE-DESDE-I THRU
117100           3320-LEER-IMPORTE-DESDE-F
117200     END-IF
117300
117400     IF NOT WS-IMPORTE-OK THEN
117500        PERFORM 3350-IMPORTE-FALLBACK-I THRU
117600           3350-IMPORTE-FALLBACK-F
117700     END-IF.
117800
117900 3300-IMPORTE-F. EXIT.
118000
118100
118200*---- BUSCA CADA PALABRA CLAVE Y CONSERVA LA DE MENOR POSICION ---
118300 3310-BUSCAR-PALABRA-IMP-I.
118400
118500     MOVE WS-TEXTO-MAYUS                    TO WS-CAD-TEXTO
118600     MOVE WS-TEXTO-LEN                      TO WS-CAD-TEXTO-LEN
118700     MOVE WS-IMP-PAL-TEXTO (IDX-IMP-PAL)     TO WS-CAD-BUSCADA
118800     MOVE WS-IMP-PAL-LEN  (IDX-IMP-PAL)      TO WS-CAD-BUSCADA-LEN
118900     MOVE 1                                  TO WS-CAD-DESDE
119000     PERFORM 2995-EJECUTAR-BUSQUEDA-I THRU
119100        2995-EJECUTAR-BUSQUEDA-F
119200
119300     IF WS-CAD-POS-HALLADA NOT = ZEROS THEN
119400        IF WS-IMP-POS-MIN = ZEROS OR
119500           WS-CAD-POS-HALLADA < WS-IMP-POS-MIN
119600        THEN
119700           MOVE WS-CAD-POS-HALLADA TO WS-IMP-POS-MIN
119800           COMPUTE WS-IMP-FIN-PAL =
119900              WS-CAD-POS-HALLADA + WS-IMP-PAL-LEN (IDX-IMP-PAL)
120000        END-IF
120100     END-IF
120200
120300     SET IDX-IMP-PAL UP BY 1.
120400
120500 3310-BUSCAR-PALABRA-IMP-F. EXIT.
120600
120700
120800*---- SALTEA ':' Y ESPACIOS OPCIONALES, LUEGO LEE EL NUMERO ------
120900 3320-LEER-IMPORTE-DESDE-I.
121000
121100     MOVE WS-IMP-FIN-PAL TO WS-NUM-POS
121200     IF WS-NUM-POS <= WS-TEXTO-LEN AND
121300        WS-TEXTO-MAYUS (WS-NUM-POS : 1) = ':'
121400     THEN
121500        ADD 1 TO WS-NUM-POS
121600     END-IF
121700     PERFORM 3325-SALTAR-BLANCO-I THRU 3325-SALTAR-BLANCO-F
121800        UNTIL WS-NUM-POS > WS-TEXTO-LEN
121900        OR    WS-TEXTO-MAYUS (WS-NUM-POS : 1) NOT = SPACE
122000
122100     MOVE WS-NUM-POS TO WS-NUM-INICIO
122200     PERFORM 3330-LEER-NUMERO-I THRU 3330-LEER-NUMERO-F
122300
122400     IF WS-NUM-VALIDO THEN
122500        COMPUTE WS-IMPORTE-NUM =
122600           WS-NUM-ENTERO + (WS-NUM-DECIMAL / 100)
122700        SET WS-IMPORTE-OK TO TRUE
122800     END-IF.
122900
123000 3320-LEER-IMPORTE-DESDE-F. EXIT.
123100
123200 3325-SALTAR-BLANCO-I.
123300     ADD 1 TO WS-NUM-POS.
123400 3325-SALTAR-BLANCO-F. EXIT.
123500
123600
123700*---- LEE UN NUMERO: DIGITOS (CON BLANCOS INTERCALADOS), UN ------
123800*     SEPARADOR DECIMAL ',' O '.' Y EXACTAMENTE 2 DECIMALES ------
123900 3330-LEER-NUMERO-I.
124000
124100     MOVE WS-NUM-INICIO TO WS-NUM-POS
124200     MOVE ZEROS TO WS-NUM-ENTERO WS-NUM-DIGITOS
124300     MOVE 'N'   TO WS-NUM-OK
124400
124500     PERFORM 3332-LEER-DIGITO-ENTERO-I THRU
124600        3332-LEER-DIGITO-ENTERO-F
124700        UNTIL WS-NUM-POS > WS-TEXTO-LEN
124800        OR    ( WS-TEXTO-MAYUS (WS-NUM-POS : 1) NOT NUMERIC
124900           AND  WS-TEXTO-MAYUS (WS-NUM-POS : 1) NOT = SPACE )
125000
125100     IF WS-NUM-DIGITOS NOT = ZEROS AND
125200        WS-NUM-POS <= WS-TEXTO-LEN AND
125300        (WS-TEXTO-MAYUS (WS-NUM-POS : 1) = ',' OR
125400         WS-TEXTO-MAYUS (WS-NUM-POS : 1) = '.') AND
125500        WS-NUM-POS + 2 <= WS-TEXTO-LEN AND
125600        WS-TEXTO-MAYUS (WS-NUM-POS + 1 : 2) IS NUMERIC
125700     THEN
125800        MOVE WS-TEXTO-MAYUS (WS-NUM-POS + 1 : 2) TO WS-NUM-DECIMAL
125900        COMPUTE WS-NUM-FIN = WS-NUM-POS + 3
126000        SET WS-NUM-VALIDO TO TRUE
126100     END-IF.
126200
126300 3330-LEER-NUMERO-F. EXIT.
126400
126500
126600 3332-LEER-DIGITO-ENTERO-I.
126700
126800     IF WS-TEXTO-MAYUS (WS-NUM-POS : 1) IS NUMERIC THEN
126900        MOVE WS-TEXTO-MAYUS (WS-NUM-POS : 1) TO WS-UN-CARACTER
127000        COMPUTE WS-NUM-ENTERO = WS-NUM-ENTERO * 10 + WS-UN-DIGITO
127100        ADD 1 TO WS-NUM-DIGITOS
127200     END-IF
127300     ADD 1 TO WS-NUM-POS.
127400
127500 3332-LEER-DIGITO-ENTERO-F. EXIT.
127600
127700
127800*---- RESPALDO: ULTIMA OCURRENCIA DE UN NUMERO DE 2 DECIMALES ----
127900*     SEGUIDO INMEDIATAMENTE DE UN SIGNO MONETARIO ---------------
128000 3350-IMPORTE-FALLBACK-I.
128100
128200     MOVE 1 TO WS-NUM-INICIO
128300     PERFORM 3360-PROBAR-IMPORTE-MONEDA-I
128400        THRU 3360-PROBAR-IMPORTE-MONEDA-F
128500        UNTIL WS-NUM-INICIO > WS-TEXTO-LEN.
128600
128700 3350-IMPORTE-FALLBACK-F. EXIT.
128800
128900
129000 3360-PROBAR-IMPORTE-MONEDA-I.
129100
129200     PERFORM 3330-LEER-NUMERO-I THRU 3330-LEER-NUMERO-F
129300
129400     IF WS-NUM-VALIDO AND
129500        ( (WS-NUM-FIN + 2 <= WS-TEXTO-LEN AND
129600           WS-TEXTO-MAYUS (WS-NUM-FIN : 3) = 'EUR')
129700          OR
129800          (WS-TEXTO-MAYUS (WS-NUM-FIN : 1) = '€') )
129900     THEN
130000        COMPUTE WS-IMPORTE-NUM =
130100           WS-NUM-ENTERO + (WS-NUM-DECIMAL / 100)
130200        SET WS-IMPORTE-OK TO TRUE
130300        MOVE WS-NUM-FIN TO WS-NUM-INICIO
130400     ELSE
130500        ADD 1 TO WS-NUM-INICIO
130600     END-IF.
130700
130800 3360-PROBAR-IMPORTE-MONEDA-F. EXIT.
130900
131000
131100*-----------------------------------------------------------------
131200*     EXTRACCION DE NUMERO DE FACTURA
131300*-----------------------------------------------------------------
131400 3500-FACTURA-I.
131500
131600     MOVE ZEROS TO WS-FAC-POS-MIN
131700     SET IDX-FAC-A TO 1
131800     PERFORM 3510-BUSCAR-PALABRA-FAC-A-I
131900        THRU 3510-BUSCAR-PALABRA-FAC-A-F
132000        UNTIL IDX-FAC-A > 3
132100
132200     IF WS-FAC-POS-MIN NOT = ZEROS THEN
132300        MOVE 1 TO WS-FAC-LARGO-MINIMO
132400        MOVE WS-FAC-FIN-PAL TO WS-TOK-INICIO
132500        PERFORM 3520-SALTAR-MARCA-I THRU 3520-SALTAR-MARCA-F
132600        PERFORM 3530-LEER-TOKEN-I   THRU 3530-LEER-TOKEN-F
132700        IF WS-TOK-LEN NOT LESS THAN WS-FAC-LARGO-MINIMO THEN
132800           MOVE WS-TOK-VALOR TO WS-FACTURA-NUM
132900           SET WS-FACTURA-OK TO TRUE
133000        END-IF
133100     END-IF
133200
133300     IF NOT WS-FACTURA-OK THEN
133400        MOVE ZEROS TO WS-FAC-POS-MIN
133500        SET IDX-FAC-B TO 1
133600        PERFORM 3515-BUSCAR-PALABRA-FAC-B-I
133700           THRU 3515-BUSCAR-PALABRA-FAC-B-F
133800           UNTIL IDX-FAC-B > 4
133900        IF WS-FAC-POS-MIN NOT = ZEROS THEN
134000           MOVE 4 TO WS-FAC-LARGO-MINIMO
134100           MOVE WS-FAC-FIN-PAL TO WS-TOK-INICIO
134200           PERFORM 3520-SALTAR-MARCA-I THRU 3520-SALTAR-MARCA-F
134300           PERFORM 3530-LEER-TOKEN-I   THRU 3530-LEER-TOKEN-F
134400           IF WS-TOK-LEN NOT LESS THAN WS-FAC-LARGO-MINIMO THEN
134500              MOVE WS-TOK-VALOR TO WS-FACTURA-NUM
134600              SET WS-FACTURA-OK TO TRUE
134700           END-IF
134800        END-IF
134900     END-IF.
135000
135100 3500-FACTURA-F. EXIT.
135200
135300
135400 3510-BUSCAR-PALABRA-FAC-A-I.
135500
135600     MOVE WS-TEXTO-MAYUS                      TO WS-CAD-TEXTO
135700     MOVE WS-TEXTO-LEN                        TO WS-CAD-TEXTO-LEN
135800     MOVE WS-FAC-PAL-A-TEXTO (IDX-FAC-A)       TO WS-CAD-BUSCADA
135900     MOVE WS-FAC-PAL-A-LEN  (IDX-FAC-A)        TO
136000        WS-CAD-BUSCADA-LEN
136100     MOVE 1                                    TO WS-CAD-DESDE
136200     PERFORM 2995-EJECUTAR-BUSQUEDA-I THRU
136300        2995-EJECUTAR-BUSQUEDA-F
136400
136500     IF WS-CAD-POS-HALLADA NOT = ZEROS THEN
136600        IF WS-FAC-POS-MIN = ZEROS OR
136700           WS-CAD-POS-HALLADA < WS-FAC-POS-MIN
136800        THEN
136900           MOVE WS-CAD-POS-HALLADA TO WS-FAC-POS-MIN
137000           COMPUTE WS-FAC-FIN-PAL =
137100              WS-CAD-POS-HALLADA + WS-FAC-PAL-A-LEN (IDX-FAC-A)
137200        END-IF
137300     END-IF
137400
137500     SET IDX-FAC-A UP BY 1.
137600
137700 3510-BUSCAR-PALABRA-FAC-A-F. EXIT.
137800
137900
138000 3515-BUSCAR-PALABRA-FAC-B-I.
138100
138200     MOVE WS-TEXTO-MAYUS                      TO WS-CAD-TEXTO
138300     MOVE WS-TEXTO-LEN                        TO WS-CAD-TEXTO-LEN
138400     MOVE WS-FAC-PAL-B-TEXTO (IDX-FAC-B)       TO WS-CAD-BUSCADA
138500     MOVE WS-FAC-PAL-B-LEN  (IDX-FAC-B)        TO
138600        WS-CAD-BUSCADA-LEN
138700     MOVE 1                                    TO WS-CAD-DESDE
138800     PERFORM 2995-EJECUTAR-BUSQUEDA-I THRU
138900        2995-EJECUTAR-BUSQUEDA-F
139000
139100     IF WS-CAD-POS-HALLADA NOT = ZEROS THEN
139200        IF WS-FAC-POS-MIN = ZEROS OR
139300           WS-CAD-POS-HALLADA < WS-FAC-POS-MIN
139400        THEN
139500           MOVE WS-CAD-POS-HALLADA TO WS-FAC-POS-MIN
139600           COMPUTE WS-FAC-FIN-PAL =
139700              WS-CAD-POS-HALLADA + WS-FAC-PAL-B-LEN (IDX-FAC-B)
139800        END-IF
139900     END-IF
140000
140100     SET IDX-FAC-B UP BY 1.
140200
140300 3515-BUSCAR-PALABRA-FAC-B-F. EXIT.
140400
140500
140600*---- SALTEA HASTA 4 CARACTERES DE MARCA (°, #, :, BLANCO, N, O) -
140700 3520-SALTAR-MARCA-I.
140800
140900     MOVE ZEROS TO WS-SKIP-CANT
141000     PERFORM 3525-SALTAR-UN-CARACTER-I THRU
141100        3525-SALTAR-UN-CARACTER-F
141200        UNTIL WS-SKIP-CANT NOT LESS THAN 4
141300        OR    WS-TOK-INICIO > WS-TEXTO-LEN
141400        OR    NOT ( WS-TEXTO-MAYUS (WS-TOK-INICIO : 1) = '°'  OR
141500                    WS-TEXTO-MAYUS (WS-TOK-INICIO : 1) = '#'  OR
141600                    WS-TEXTO-MAYUS (WS-TOK-INICIO : 1) = ':'  OR
141700                    WS-TEXTO-MAYUS (WS-TOK-INICIO : 1) = SPACE OR
141800                    WS-TEXTO-MAYUS (WS-TOK-INICIO : 1) = 'N'  OR
141900                    WS-TEXTO-MAYUS (WS-TOK-INICIO : 1) = 'O' ).
142000
142100 3520-SALTAR-MARCA-F. EXIT.
142200
142300 3525-SALTAR-UN-CARACTER-I.
142400     ADD 1 TO WS-TOK-INICIO
142500     ADD 1 TO WS-SKIP-CANT.
142600 3525-SALTAR-UN-CARACTER-F. EXIT.
142700
142800
142900*---- LEE UN TOKEN DE A-Z, 0-9, GUION O BARRA (MAXIMO 20) --------
143000 3530-LEER-TOKEN-I.
143100
143200     MOVE WS-TOK-INICIO TO WS-TOK-POS
143300     MOVE ZEROS         TO WS-TOK-LEN
143400     MOVE SPACES        TO WS-TOK-VALOR
143500
143600     PERFORM 3535-TOMAR-CARACTER-TOKEN-I
143700        THRU 3535-TOMAR-CARACTER-TOKEN-F
143800        UNTIL WS-TOK-POS > WS-TEXTO-LEN
143900        OR    WS-TOK-LEN NOT LESS THAN 20
144000        OR    NOT ( WS-TEXTO-MAYUS (WS-TOK-POS : 1) IS
144100           ALPHABETIC-UPPER
144200               OR   WS-TEXTO-MAYUS (WS-TOK-POS : 1) IS NUMERIC
144300               OR   WS-TEXTO-MAYUS (WS-TOK-POS : 1) = '-'
144400               OR   WS-TEXTO-MAYUS (WS-TOK-POS : 1) = '/' ).
144500
144600 3530-LEER-TOKEN-F. EXIT.
144700
144800 3535-TOMAR-CARACTER-TOKEN-I.
144900     ADD 1 TO WS-TOK-LEN
145000     MOVE WS-TEXTO-MAYUS (WS-TOK-POS : 1) TO
145100          WS-TOK-VALOR (WS-TOK-LEN : 1)
145200     ADD 1 TO WS-TOK-POS.
145300 3535-TOMAR-CARACTER-TOKEN-F. EXIT.
145400
145500
145600*-----------------------------------------------------------------
145700*     EXTRACCION DE PROVEEDOR CRUDO - TRES REGLAS EN ORDEN
145800*-----------------------------------------------------------------
145900 3700-PROVEEDOR-I.
146000
146100     MOVE ZEROS TO WS-R1-IDX
146200     PERFORM 3710-REGLA1-LINEA-I THRU 3710-REGLA1-LINEA-F
146300        UNTIL WS-PROVEEDOR-OK OR WS-R1-IDX NOT LESS THAN
146400           WS-LIN-CANT
146500
146600     IF NOT WS-PROVEEDOR-OK THEN
146700        PERFORM 3730-REGLA2-SIRET-I THRU 3730-REGLA2-SIRET-F
146800     END-IF
146900
147000     IF NOT WS-PROVEEDOR-OK THEN
147100        MOVE ZEROS TO WS-R3-IDX
147200        PERFORM 3750-REGLA3-LINEA-I THRU 3750-REGLA3-LINEA-F
147300           UNTIL WS-PROVEEDOR-OK OR
147400                 WS-R3-IDX NOT LESS THAN WS-LIN-CANT
147500     END-IF.
147600
147700 3700-PROVEEDOR-F. EXIT.
147800
147900
148000*---- REGLA 1: PRIMERA LINEA NO VACIA DESPUES DE UNA LINEA CON ---
148100*     'FACTURE' O 'INVOICE', RECHAZADA SI ES SOLO DIGITO/ESPACIO/-
148200*     GUION ------------------------------------------------------
148300 3710-REGLA1-LINEA-I.
148400
148500     ADD 1 TO WS-R1-IDX
148600
148700     IF WS-R1-IDX < WS-LIN-CANT THEN
148800        MOVE WS-LIN-TEXTO (WS-R1-IDX) TO WS-CAD-TEXTO
148900        MOVE 120                     TO WS-CAD-TEXTO-LEN
149000        MOVE 'FACTURE'                TO WS-CAD-BUSCADA
149100        MOVE 7                        TO WS-CAD-BUSCADA-LEN
149200        MOVE 1                        TO WS-CAD-DESDE
149300        PERFORM 2995-EJECUTAR-BUSQUEDA-I
149400           THRU 2995-EJECUTAR-BUSQUEDA-F
149500
149600        IF WS-CAD-POS-HALLADA = ZEROS THEN
149700           MOVE 'INVOICE' TO WS-CAD-BUSCADA
149800           MOVE 7         TO WS-CAD-BUSCADA-LEN
149900           PERFORM 2995-EJECUTAR-BUSQUEDA-I
150000              THRU 2995-EJECUTAR-BUSQUEDA-F
150100        END-IF
150200
150300        IF WS-CAD-POS-HALLADA NOT = ZEROS THEN
150400           MOVE WS-LIN-TEXTO (WS-R1-IDX + 1) TO WS-LIN-ACTUAL
150500           PERFORM 3760-LARGO-RECORTADO-I THRU
150600              3760-LARGO-RECORTADO-F
150700           IF WS-LIN-LARGO > ZEROS THEN
150800              PERFORM 3765-SOLO-DIG-ESP-GUION-I
150900                 THRU 3765-SOLO-DIG-ESP-GUION-F
151000              IF WS-LIN-ES-SOLO-NUM = 'N' THEN
151100                 MOVE WS-LIN-TEXTO (WS-R1-IDX + 1)
151200                    TO WS-PROVEEDOR-CRUDO
151300                 SET WS-PROVEEDOR-OK TO TRUE
151400              END-IF
151500           END-IF
151600        END-IF
151700     END-IF.
151800
151900 3710-REGLA1-LINEA-F. EXIT.
152000
152100
152200*---- REGLA 2: SIRET SEGUIDO DE >= 14 DIGITOS/ESPACIOS; LA ULTIMA 
152300*     LINEA ANTERIOR A LA DEL SIRET CON LARGO RECORTADO > 4 ------
152400 3730-REGLA2-SIRET-I.
152500
152600     MOVE ZEROS TO WS-R2-IDX
152700     MOVE 'N'   TO WS-SIRET-OK
152800     PERFORM 3731-REGLA2-LINEA-I THRU 3731-REGLA2-LINEA-F
152900        UNTIL WS-SIRET-OK = 'Y' OR WS-R2-IDX NOT LESS THAN
153000           WS-LIN-CANT
153100
153200     IF WS-SIRET-OK = 'Y' THEN
153300        COMPUTE WS-R2-BUSCA = WS-SIRET-IDX-LINEA - 1
153400        PERFORM 3735-REGLA2-BUSCAR-ANTERIOR-I
153500           THRU 3735-REGLA2-BUSCAR-ANTERIOR-F
153600           UNTIL WS-PROVEEDOR-OK OR WS-R2-BUSCA < 1
153700     END-IF.
153800
153900 3730-REGLA2-SIRET-F. EXIT.
154000
154100
154200 3731-REGLA2-LINEA-I.
154300
154400     ADD 1 TO WS-R2-IDX
154500     MOVE WS-LIN-TEXTO (WS-R2-IDX) TO WS-CAD-TEXTO
154600     MOVE 120                     TO WS-CAD-TEXTO-LEN
154700     MOVE 'SIRET'                 TO WS-CAD-BUSCADA
154800     MOVE 5                       TO WS-CAD-BUSCADA-LEN
154900     MOVE 1                       TO WS-CAD-DESDE
155000     PERFORM 2995-EJECUTAR-BUSQUEDA-I THRU
155100        2995-EJECUTAR-BUSQUEDA-F
155200
155300     IF WS-CAD-POS-HALLADA NOT = ZEROS THEN
155400        COMPUTE WS-SIRET-POS = WS-CAD-POS-HALLADA + 5
155500        MOVE ZEROS TO WS-SIRET-CONTEO
155600        PERFORM 3732-CONTAR-SIRET-DIGITO-I
155700           THRU 3732-CONTAR-SIRET-DIGITO-F
155800           UNTIL WS-SIRET-POS > 120 OR
155900           NOT ( WS-LIN-TEXTO (WS-R2-IDX) (WS-SIRET-POS : 1)
156000                 IS NUMERIC OR
156100                 WS-LIN-TEXTO (WS-R2-IDX) (WS-SIRET-POS : 1)
156200                 = SPACE )
156300        IF WS-SIRET-CONTEO NOT LESS THAN 14 THEN
156400           MOVE WS-R2-IDX TO WS-SIRET-IDX-LINEA
156500           MOVE 'Y'       TO WS-SIRET-OK
156600        END-IF
156700     END-IF.
156800
156900 3731-REGLA2-LINEA-F. EXIT.
157000
157100 3732-CONTAR-SIRET-DIGITO-I.
157200     ADD 1 TO WS-SIRET-CONTEO
157300     ADD 1 TO WS-SIRET-POS.
157400 3732-CONTAR-SIRET-DIGITO-F. EXIT.
157500
157600
157700 3735-REGLA2-BUSCAR-ANTERIOR-I.
157800
157900     MOVE WS-LIN-TEXTO (WS-R2-BUSCA) TO WS-LIN-ACTUAL
158000     PERFORM 3760-LARGO-RECORTADO-I THRU 3760-LARGO-RECORTADO-F
158100     IF WS-LIN-LARGO > 4 THEN
158200        MOVE WS-LIN-TEXTO (WS-R2-BUSCA) TO WS-PROVEEDOR-CRUDO
158300        SET WS-PROVEEDOR-OK TO TRUE
158400     ELSE
158500        SUBTRACT 1 FROM WS-R2-BUSCA
158600     END-IF.
158700
158800 3735-REGLA2-BUSCAR-ANTERIOR-F. EXIT.
158900
159000
159100*---- REGLA 3: PRIMERA LINEA DE LARGO 5-80 QUE NO SEA SOLO -------
159200*     DIGITO/ESPACIO/PUNTO/COMA/EURO ----------------------------
159300 3750-REGLA3-LINEA-I.
159400
159500     ADD 1 TO WS-R3-IDX
159600     MOVE WS-LIN-TEXTO (WS-R3-IDX) TO WS-LIN-ACTUAL
159700     PERFORM 3760-LARGO-RECORTADO-I THRU 3760-LARGO-RECORTADO-F
159800
159900     IF WS-LIN-LARGO NOT LESS THAN 5 AND
160000        WS-LIN-LARGO NOT GREATER THAN 80
160100     THEN
160200        PERFORM 3767-SOLO-DIG-ESP-PUNEUR-I
160300           THRU 3767-SOLO-DIG-ESP-PUNEUR-F
160400        IF WS-LIN-ES-SOLO-NUM = 'N' THEN
160500           MOVE WS-LIN-TEXTO (WS-R3-IDX) TO WS-PROVEEDOR-CRUDO
160600           SET WS-PROVEEDOR-OK TO TRUE
160700        END-IF
160800     END-IF.
160900
161000 3750-REGLA3-LINEA-F. EXIT.
161100
161200
161300*---- CALCULA EL LARGO RECORTADO (SIN BLANCOS A LA DERECHA) ------
161400*     DE WS-LIN-ACTUAL -------------------------------------------
161500 3760-LARGO-RECORTADO-I.
161600
161700     MOVE 120 TO WS-LIN-SCAN-POS
161800     PERFORM 3761-RETROCEDER-I THRU 3761-RETROCEDER-F
161900        UNTIL WS-LIN-SCAN-POS = ZEROS OR
162000              WS-LIN-ACTUAL (WS-LIN-SCAN-POS : 1) NOT = SPACE
162100     MOVE WS-LIN-SCAN-POS TO WS-LIN-LARGO.
162200
162300 3760-LARGO-RECORTADO-F. EXIT.
162400
162500 3761-RETROCEDER-I.
162600     SUBTRACT 1 FROM WS-LIN-SCAN-POS.
162700 3761-RETROCEDER-F. EXIT.
162800
162900
163000*---- VERDADERO SI WS-LIN-ACTUAL(1:WS-LIN-LARGO) ES SOLO ---------
163100*     DIGITO, ESPACIO O GUION ----------------------------------
163200 3765-SOLO-DIG-ESP-GUION-I.
163300
163400     MOVE 'Y' TO WS-LIN-ES-SOLO-NUM
163500     MOVE 1   TO WS-LIN-CHAR-POS
163600     PERFORM 3766-CHEQUEAR-CARACTER-A-I THRU
163700        3766-CHEQUEAR-CARACTER-A-F
163800        UNTIL WS-LIN-CHAR-POS > WS-LIN-LARGO OR
163900              WS-LIN-ES-SOLO-NUM = 'N'.
164000
164100 3765-SOLO-DIG-ESP-GUION-F. EXIT.
164200
164300 3766-CHEQUEAR-CARACTER-A-I.
164400     IF NOT ( WS-LIN-ACTUAL (WS-LIN-CHAR-POS : 1) IS NUMERIC OR
164500              WS-LIN-ACTUAL (WS-LIN-CHAR-POS : 1) = SPACE   OR
164600              WS-LIN-ACTUAL (WS-LIN-CHAR-POS : 1) = '-' )
164700     THEN
164800        MOVE 'N' TO WS-LIN-ES-SOLO-NUM
164900     END-IF
165000     ADD 1 TO WS-LIN-CHAR-POS.
165100 3766-CHEQUEAR-CARACTER-A-F. EXIT.
165200
165300
165400*---- VERDADERO SI WS-LIN-ACTUAL(1:WS-LIN-LARGO) ES SOLO ---------
165500*     DIGITO, ESPACIO, PUNTO, COMA O SIGNO EURO -----------------
165600 3767-SOLO-DIG-ESP-PUNEUR-I.
165700
165800     MOVE 'Y' TO WS-LIN-ES-SOLO-NUM
165900     MOVE 1   TO WS-LIN-CHAR-POS
166000     PERFORM 3768-CHEQUEAR-CARACTER-B-I THRU
166100        3768-CHEQUEAR-CARACTER-B-F
166200        UNTIL WS-LIN-CHAR-POS > WS-LIN-LARGO OR
166300              WS-LIN-ES-SOLO-NUM = 'N'.
166400
166500 3767-SOLO-DIG-ESP-PUNEUR-F. EXIT.
166600
166700 3768-CHEQUEAR-CARACTER-B-I.
166800     IF NOT ( WS-LIN-ACTUAL (WS-LIN-CHAR-POS : 1) IS NUMERIC OR
166900              WS-LIN-ACTUAL (WS-LIN-CHAR-POS : 1) = SPACE   OR
167000              WS-LIN-ACTUAL (WS-LIN-CHAR-POS : 1) = '.'     OR
167100              WS-LIN-ACTUAL (WS-LIN-CHAR-POS : 1) = ','     OR
167200              WS-LIN-ACTUAL (WS-LIN-CHAR-POS : 1) = '€' )
167300     THEN
167400        MOVE 'N' TO WS-LIN-ES-SOLO-NUM
167500     END-IF
167600     ADD 1 TO WS-LIN-CHAR-POS.
167700 3768-CHEQUEAR-CARACTER-B-F. EXIT.
167800
167900
168000*-----------------------------------------------------------------
168100*     CLASIFICADOR DE TIPO DE DOCUMENTO - 7 GRUPOS EN PRECEDENCIA
168200*     FIJA. RECORRE LA TABLA WS-TAB-PALABRAS-VECTOR EN ORDEN; LA
168300*     PRIMER ENTRADA CUYA PALABRA APAREZCA EN EL TEXTO FIJA EL
168400*     GRUPO GANADOR (LA TABLA YA ESTA EN ORDEN DE GRUPO).
168500*-----------------------------------------------------------------
168600 4000-CLASIFICAR-I.
168700
168800     MOVE 'N'       TO WS-CLASIF-HALLADA
168900     MOVE 'inconnu' TO WS-TIPO-DOC
169000     SET IDX-PAL TO 1
169100
169200     PERFORM 4050-PROBAR-PALABRA-I THRU 4050-PROBAR-PALABRA-F
169300        UNTIL WS-CLASIF-HALLADA = 'Y' OR IDX-PAL > 29.
169400
169500 4000-CLASIFICAR-F. EXIT.
169600
169700 4050-PROBAR-PALABRA-I.
169800
169900     MOVE WS-TEXTO-MAYUS          TO WS-CAD-TEXTO
170000     MOVE WS-TEXTO-LEN            TO WS-CAD-TEXTO-LEN
170100     MOVE WS-PAL-TEXTO (IDX-PAL)  TO WS-CAD-BUSCADA
170200     PERFORM 3760-LARGO-RECORTADO-I THRU 3760-LARGO-RECORTADO-F
170300*        WS-LIN-ACTUAL NO SE USA AQUI - SE REUTILIZA SOLO PARA
170400*        EL CALCULO DE LARGO RECORTADO DE LA PALABRA CLAVE
170500     MOVE WS-PAL-TEXTO (IDX-PAL)  TO WS-LIN-ACTUAL
170600     PERFORM 3760-LARGO-RECORTADO-I THRU 3760-LARGO-RECORTADO-F
170700     MOVE WS-LIN-LARGO             TO WS-CAD-BUSCADA-LEN
170800     MOVE 1                        TO WS-CAD-DESDE
170900
171000     PERFORM 2995-EJECUTAR-BUSQUEDA-I THRU
171100        2995-EJECUTAR-BUSQUEDA-F
171200
171300     IF WS-CAD-POS-HALLADA NOT = ZEROS THEN
171400        MOVE WS-PAL-TIPO (IDX-PAL) TO WS-TIPO-DOC
171500        MOVE 'Y'                   TO WS-CLASIF-HALLADA
171600     ELSE
171700        SET IDX-PAL UP BY 1
171800     END-IF.
171900
172000 4050-PROBAR-PALABRA-F. EXIT.
172100
172200
172300*-----------------------------------------------------------------
172400*     RESOLUCION DE PROVEEDOR - CONTENCION DE SUBCADENA CONTRA
172500*     LA TABLA DE ALIAS, EN ORDEN DE TABLA (NO HAY SCORING DIFUSO
172600*     EN ESTE LOTE - VER COMENTARIO DE RQ-4470 MAS ABAJO)
172700*-----------------------------------------------------------------
172800 4200-RESOLVER-PROV-I.
172900
173000     MOVE SPACES TO WS-PROVEEDOR-RESUELTO
173100     MOVE 'N'    TO WS-PROV-RESUELTO-OK
173200
173300     IF WS-PROVEEDOR-OK AND WS-ALI-CANT > ZEROS THEN
173400        SET IDX-ALIAS TO 1
173500        PERFORM 4250-PROBAR-ALIAS-I THRU 4250-PROBAR-ALIAS-F
173600           UNTIL WS-PROV-RESUELTO-SI OR IDX-ALIAS > WS-ALI-CANT
173700     END-IF.
173800
173900 4200-RESOLVER-PROV-F. EXIT.
174000
174100*     RQ-4470 (2013-11-04 DCV) - LA VERSION ORIGINAL DEL AREA DE
174200*     DIGITALIZACION USABA UNA LIBRERIA DE COINCIDENCIA DIFUSA
174300*     (CORTE AL 70%) QUE NO TIENE EQUIVALENTE EN ESTE LOTE. SE
174400*     DEJA CONSTANCIA DE QUE LA CONTENCION EXACTA DE SUBCADENA,
174500*     SIN DISTINGUIR MAYUS/MINUS, ES EL COMPORTAMIENTO GARANTIZADO
174600*     DE RESPALDO Y POR LO TANTO EL QUE IMPLEMENTA ESTE PARRAFO.
174700 4250-PROBAR-ALIAS-I.
174800
174900     MOVE WS-PROVEEDOR-CRUDO      TO WS-CAD-TEXTO
175000     MOVE 80                      TO WS-CAD-TEXTO-LEN
175100     MOVE WS-ALI-KEY (IDX-ALIAS)  TO WS-CAD-BUSCADA
175200     MOVE WS-ALI-KEY (IDX-ALIAS)  TO WS-LIN-ACTUAL
175300     PERFORM 3760-LARGO-RECORTADO-I THRU 3760-LARGO-RECORTADO-F
175400     MOVE WS-LIN-LARGO             TO WS-CAD-BUSCADA-LEN
175500     MOVE 1                        TO WS-CAD-DESDE
175600
175700     INSPECT WS-CAD-TEXTO CONVERTING
175800        'abcdefghijklmnopqrstuvwxyz'
175900        TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
176000     INSPECT WS-CAD-BUSCADA CONVERTING
176100        'abcdefghijklmnopqrstuvwxyz'
176200        TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
176300
176400     IF WS-CAD-BUSCADA-LEN > ZEROS THEN
176500        PERFORM 2995-EJECUTAR-BUSQUEDA-I THRU
176600           2995-EJECUTAR-BUSQUEDA-F
176700        IF WS-CAD-POS-HALLADA NOT = ZEROS THEN
176800           MOVE WS-ALI-FOLDER (IDX-ALIAS) TO WS-PROVEEDOR-RESUELTO
176900           SET WS-PROV-RESUELTO-SI TO TRUE
177000        END-IF
177100     END-IF
177200
177300     SET IDX-ALIAS UP BY 1.
177400
177500 4250-PROBAR-ALIAS-F. EXIT.
177600
177700
177800*-----------------------------------------------------------------
177900*     PUNTAJE DE CONFIANZA - ADITIVO, TOPE 1,00
178000*-----------------------------------------------------------------
178100 4500-PUNTUAR-I.
178200
178300     MOVE ZEROS TO WS-CONFIANZA
178400
178500     IF WS-PROV-RESUELTO-SI THEN
178600        ADD 0.35 TO WS-CONFIANZA
178700     ELSE
178800        IF WS-PROVEEDOR-OK THEN
178900           ADD 0.10 TO WS-CONFIANZA
179000        END-IF
179100     END-IF
179200
179300     IF WS-FECHA-OK THEN
179400        ADD 0.25 TO WS-CONFIANZA
179500     END-IF
179600
179700     IF WS-TIPO-DOC NOT = 'inconnu' THEN
179800        ADD 0.20 TO WS-CONFIANZA
179900     END-IF
180000
180100     IF WS-FACTURA-OK THEN
180200        ADD 0.10 TO WS-CONFIANZA
180300     END-IF
180400
180500     IF WS-IMPORTE-OK THEN
180600        ADD 0.10 TO WS-CONFIANZA
180700     END-IF
180800
180900     IF WS-CONFIANZA > 1.00 THEN
181000        MOVE 1.00 TO WS-CONFIANZA
181100     END-IF.
181200
181300 4500-PUNTUAR-F. EXIT.
181400
181500
181600*-----------------------------------------------------------------
181700*     SIGLA DE TIPO PARA EL NOMBRE DE ARCHIVO
181800*-----------------------------------------------------------------
181900 4700-SIGLA-TIPO-I.
182000
182100     EVALUATE WS-TIPO-DOC
182200        WHEN 'facture_fournisseur'
182300           MOVE 'FACT'      TO WS-TIPO-SLUG
182400        WHEN 'avoir'
182500           MOVE 'AVR'       TO WS-TIPO-SLUG
182600        WHEN 'devis'
182700           MOVE 'DEVIS'     TO WS-TIPO-SLUG
182800        WHEN 'courrier'
182900           MOVE 'COURRIER'  TO WS-TIPO-SLUG
183000        WHEN 'plan'
183100           MOVE 'PLAN'      TO WS-TIPO-SLUG
183200        WHEN 'impots'
183300           MOVE 'IMPOTS'    TO WS-TIPO-SLUG                       DCV0603 
183400        WHEN OTHER
183500           MOVE 'INCONNU'   TO WS-TIPO-SLUG
183600     END-EVALUATE.
183700
183800 4700-SIGLA-TIPO-F. EXIT.
183900
184000
184100*-----------------------------------------------------------------
184200*     SELECTOR DE REGLA - PRIMERO POR TIPO EXACTO, LUEGO POR
184300*     DEFAUT/DEFAULT
184400*-----------------------------------------------------------------
184500 4800-ELEGIR-REGLA-I.
184600
184700     MOVE 'N'    TO WS-REGLA-HALLADA
184800     MOVE SPACES TO WS-REGLA-PATH
184900     MOVE SPACES TO WS-REGLA-NAME
185000
185100     IF WS-REG-CANT > ZEROS THEN
185200        SET IDX-REGLA TO 1
185300        PERFORM 4820-PROBAR-TIPO-I THRU 4820-PROBAR-TIPO-F
185400           UNTIL WS-REGLA-HALLADA = 'Y' OR IDX-REGLA > WS-REG-CANT
185500     END-IF
185600
185700     IF WS-REGLA-HALLADA = 'N' AND WS-REG-CANT > ZEROS THEN
185800        SET IDX-REGLA TO 1
185900        PERFORM 4850-PROBAR-DEFAUT-I THRU 4850-PROBAR-DEFAUT-F
186000           UNTIL WS-REGLA-HALLADA = 'Y' OR IDX-REGLA > WS-REG-CANT
186100     END-IF.
186200
186300 4800-ELEGIR-REGLA-F. EXIT.
186400
186500 4820-PROBAR-TIPO-I.
186600
186700     MOVE WS-REG-TIPO (IDX-REGLA) TO WS-CAD-TEXTO
186800     INSPECT WS-CAD-TEXTO CONVERTING
186900        'abcdefghijklmnopqrstuvwxyz'
187000        TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
187100     MOVE WS-TIPO-DOC TO WS-SLUG-ENTRADA
187200     INSPECT WS-SLUG-ENTRADA CONVERTING
187300        'abcdefghijklmnopqrstuvwxyz'
187400        TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
187500
187600     IF WS-CAD-TEXTO (1 : 20) = WS-SLUG-ENTRADA (1 : 20) THEN
187700        MOVE WS-REG-PATH (IDX-REGLA) TO WS-REGLA-PATH
187800        MOVE WS-REG-NAME (IDX-REGLA) TO WS-REGLA-NAME
187900        SET WS-REGLA-HALLADA TO TRUE
188000     ELSE
188100        SET IDX-REGLA UP BY 1
188200     END-IF.
188300
188400 4820-PROBAR-TIPO-F. EXIT.
188500
188600 4850-PROBAR-DEFAUT-I.
188700
188800     MOVE WS-REG-TIPO (IDX-REGLA) TO WS-CAD-TEXTO
188900     INSPECT WS-CAD-TEXTO CONVERTING
189000        'abcdefghijklmnopqrstuvwxyz'
189100        TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
189200
189300     IF WS-CAD-TEXTO (1 : 20) = 'DEFAUT              ' OR
189400        WS-CAD-TEXTO (1 : 20) = 'DEFAULT             ' THEN
189500        MOVE WS-REG-PATH (IDX-REGLA) TO WS-REGLA-PATH
189600        MOVE WS-REG-NAME (IDX-REGLA) TO WS-REGLA-NAME
189700        SET WS-REGLA-HALLADA TO TRUE
189800     ELSE
189900        SET IDX-REGLA UP BY 1
190000     END-IF.
190100
190200 4850-PROBAR-DEFAUT-F. EXIT.
190300
190400
190500*-----------------------------------------------------------------
190600*     RUTINA GENERICA DE SLUGIFICACION (USADA PARA ARMAR LOS
190700*     PLACEHOLDERS FOURNISSEUR/CLIENT/IMPOTS/NUMERO)
190800*     ENTRADA: WS-SLUG-ENTRADA, WS-SLUG-MAX (LARGO MAXIMO)
190900*     SALIDA:  WS-SLUG-SALIDA
191000*-----------------------------------------------------------------
191100 5000-SLUGIFICAR-I.
191200
191300     MOVE WS-SLUG-ENTRADA TO WS-LIN-ACTUAL
191400     PERFORM 3760-LARGO-RECORTADO-I THRU 3760-LARGO-RECORTADO-F
191500     MOVE WS-LIN-LARGO TO WS-SLUG-ENT-LEN
191600     MOVE SPACES       TO WS-SLUG-SALIDA
191700     MOVE ZEROS        TO WS-SLUG-OUT-POS
191800
191900     IF WS-SLUG-ENT-LEN > ZEROS THEN
192000        INSPECT WS-SLUG-ENTRADA (1 : WS-SLUG-ENT-LEN) CONVERTING
192100           'éèêëàâäôöûüùïîç'
192200           TO              'eeeeaaaoouuuiic'
192300        INSPECT WS-SLUG-ENTRADA (1 : WS-SLUG-ENT-LEN) CONVERTING
192400           'ÉÈÊËÀÂÄÔÖÛÜÙÏÎÇ'
192500           TO              'EEEEAAAOOUUUIIC'
192600
192700        MOVE ZEROS TO WS-SLUG-POS
192800        MOVE 'N'   TO WS-SLUG-ULT-RAYA
192900        PERFORM 5010-SLUG-CARACTER-I THRU 5010-SLUG-CARACTER-F
193000           UNTIL WS-SLUG-POS NOT LESS THAN WS-SLUG-ENT-LEN
193100
193200        PERFORM 5020-SLUG-RECORTAR-GUION-I THRU
193300           5020-SLUG-RECORTAR-GUION-F
193400
193500        IF WS-SLUG-OUT-POS > WS-SLUG-MAX THEN
193600           MOVE WS-SLUG-MAX TO WS-SLUG-OUT-POS
193700        END-IF
193800     END-IF.
193900
194000 5000-SLUGIFICAR-F. EXIT.
194100
194200 5010-SLUG-CARACTER-I.
194300
194400     ADD 1 TO WS-SLUG-POS
194500     MOVE WS-SLUG-ENTRADA (WS-SLUG-POS : 1) TO WS-SLUG-CARACTER
194600
194700     IF (WS-SLUG-CARACTER >= 'A' AND WS-SLUG-CARACTER <= 'Z') OR
194800        (WS-SLUG-CARACTER >= 'a' AND WS-SLUG-CARACTER <= 'z') OR
194900        WS-SLUG-CARACTER IS NUMERIC OR
195000        WS-SLUG-CARACTER = '_'
195100     THEN
195200        ADD 1 TO WS-SLUG-OUT-POS
195300        MOVE WS-SLUG-CARACTER TO WS-SLUG-SALIDA (WS-SLUG-OUT-POS
195400           : 1)
195500        MOVE 'N' TO WS-SLUG-ULT-RAYA
195600     ELSE
195700        IF WS-SLUG-OUT-POS > ZEROS AND WS-SLUG-ULT-RAYA = 'N' THEN
195800           ADD 1 TO WS-SLUG-OUT-POS
195900           MOVE '_' TO WS-SLUG-SALIDA (WS-SLUG-OUT-POS : 1)
196000           MOVE 'Y' TO WS-SLUG-ULT-RAYA
196100        END-IF
196200     END-IF.
196300
196400 5010-SLUG-CARACTER-F. EXIT.
196500
196600 5020-SLUG-RECORTAR-GUION-I.
196700
196800     IF WS-SLUG-OUT-POS > ZEROS AND
196900        WS-SLUG-SALIDA (WS-SLUG-OUT-POS : 1) = '_' THEN
197000        SUBTRACT 1 FROM WS-SLUG-OUT-POS
197100     END-IF.
197200
197300 5020-SLUG-RECORTAR-GUION-F. EXIT.
197400
197500
197600*-----------------------------------------------------------------
197700*     FORMATEO DEL IMPORTE PARA EL PLACEHOLDER MONTANT: SIN
197800*     SUPRESION DE CEROS, PUNTO DECIMAL CAMBIADO POR GUION BAJO
197900*-----------------------------------------------------------------
198000 5050-FORMATEAR-MONTO-I.
198100
198200     MOVE WS-IMPORTE-NUM TO WS-IMP-EDITADO
198300     MOVE 1 TO WS-IMP-POS-INICIO
198400     PERFORM 5060-SALTAR-CERO-I THRU 5060-SALTAR-CERO-F
198500        UNTIL WS-IMP-POS-INICIO = 7 OR
198600              WS-IMP-EDITADO (WS-IMP-POS-INICIO : 1) NOT = '0'
198700
198800     MOVE SPACES TO WS-PH-MONTANT
198900     COMPUTE WS-IMP-IDX = 11 - WS-IMP-POS-INICIO + 1
199000     MOVE WS-IMP-EDITADO (WS-IMP-POS-INICIO : WS-IMP-IDX)
199100        TO WS-PH-MONTANT
199200
199300     INSPECT WS-PH-MONTANT CONVERTING '.' TO '_'.
199400
199500 5050-FORMATEAR-MONTO-F. EXIT.
199600
199700 5060-SALTAR-CERO-I.
199800     ADD 1 TO WS-IMP-POS-INICIO.
199900 5060-SALTAR-CERO-F. EXIT.
200000
200100
200200*-----------------------------------------------------------------
200300*     ARMADO DE LOS PLACEHOLDERS DEL DOCUMENTO EN PROCESO
200400*-----------------------------------------------------------------
200500 5500-PLACEHOLDERS-I.
200600
200700     IF WS-FECHA-OK THEN
200800        MOVE WS-FE-ANIO TO WS-PH-YYYY
200900        MOVE WS-FE-MES  TO WS-PH-MM
201000        MOVE WS-FE-DIA  TO WS-PH-DD
201100     ELSE
201200        MOVE '0000' TO WS-PH-YYYY
201300        MOVE '00'   TO WS-PH-MM
201400        MOVE '00'   TO WS-PH-DD
201500     END-IF
201600
201700     IF WS-PROV-RESUELTO-SI THEN
201800        MOVE WS-PROVEEDOR-RESUELTO TO WS-SLUG-ENTRADA
201900     ELSE
202000        MOVE 'Inconnu' TO WS-SLUG-ENTRADA
202100     END-IF
202200     MOVE 60 TO WS-SLUG-MAX
202300     PERFORM 5000-SLUGIFICAR-I THRU 5000-SLUGIFICAR-F
202400     MOVE WS-SLUG-SALIDA TO WS-PH-FOURNISSEUR
202500     MOVE WS-SLUG-SALIDA TO WS-PH-CLIENT
202600
202700     IF WS-TIPO-SLUG = 'IMPOTS' THEN                              DCV0603 
202800        MOVE WS-PH-FOURNISSEUR TO WS-PH-IMPOTS
202900     ELSE
203000        MOVE 'impots' TO WS-PH-IMPOTS
203100     END-IF
203200
203300     IF WS-FACTURA-OK THEN
203400        MOVE WS-FACTURA-NUM TO WS-SLUG-ENTRADA
203500     ELSE
203600        MOVE 'N' TO WS-SLUG-ENTRADA
203700     END-IF
203800     MOVE 40 TO WS-SLUG-MAX
203900     PERFORM 5000-SLUGIFICAR-I THRU 5000-SLUGIFICAR-F
204000     MOVE WS-SLUG-SALIDA TO WS-PH-NUMERO
204100
204200     IF WS-IMPORTE-OK THEN
204300        PERFORM 5050-FORMATEAR-MONTO-I THRU 5050-FORMATEAR-MONTO-F
204400     ELSE
204500        MOVE '0' TO WS-PH-MONTANT
204600     END-IF
204700
204800     MOVE WS-TIPO-SLUG TO WS-PH-TYPE-DOC.
204900
205000 5500-PLACEHOLDERS-F. EXIT.
205100
205200
205300*-----------------------------------------------------------------
205400*     MOTOR GENERICO DE SUSTITUCION DE PLANTILLAS {CLAVE}
205500*     ENTRADA: WS-PLANTILLA     SALIDA: WS-SALIDA-SUST/-LEN
205600*-----------------------------------------------------------------
205700 6090-SUSTITUIR-PLANTILLA-I.
205800
205900     MOVE WS-PLANTILLA TO WS-LIN-ACTUAL
206000     PERFORM 3760-LARGO-RECORTADO-I THRU 3760-LARGO-RECORTADO-F
206100     MOVE WS-LIN-LARGO TO WS-PLANTILLA-LEN
206200     MOVE SPACES       TO WS-SALIDA-SUST
206300     MOVE ZEROS        TO WS-SALIDA-SUST-LEN
206400     MOVE 1            TO WS-CAD-IND
206500
206600     IF WS-PLANTILLA-LEN > ZEROS THEN
206700        PERFORM 6095-SUSTITUIR-CARACTER-I THRU
206800           6095-SUSTITUIR-CARACTER-F
206900           UNTIL WS-CAD-IND > WS-PLANTILLA-LEN
207000     END-IF.
207100
207200 6090-SUSTITUIR-PLANTILLA-F. EXIT.
207300
207400 6095-SUSTITUIR-CARACTER-I.
207500
207600     IF WS-PLANTILLA (WS-CAD-IND : 1) = '{' THEN
207700        MOVE WS-CAD-IND       TO WS-RUTA-OUT-POS
207800        MOVE WS-PLANTILLA     TO WS-CAD-TEXTO
207900        MOVE WS-PLANTILLA-LEN TO WS-CAD-TEXTO-LEN
208000        MOVE '}'              TO WS-CAD-BUSCADA
208100        MOVE 1                TO WS-CAD-BUSCADA-LEN
208200        COMPUTE WS-CAD-DESDE = WS-CAD-IND + 1
208300        PERFORM 2995-EJECUTAR-BUSQUEDA-I THRU
208400           2995-EJECUTAR-BUSQUEDA-F
208500        MOVE WS-RUTA-OUT-POS  TO WS-CAD-IND
208600
208700        IF WS-CAD-POS-HALLADA NOT = ZEROS THEN
208800           COMPUTE WS-SLUG-POS = WS-CAD-POS-HALLADA - WS-CAD-IND
208900              - 1
209000           IF WS-SLUG-POS > ZEROS AND WS-SLUG-POS NOT > 20 THEN
209100              MOVE SPACES TO WS-CLAVE-PLACEHOLD
209200              MOVE WS-PLANTILLA (WS-CAD-IND + 1 : WS-SLUG-POS)
209300                 TO WS-CLAVE-PLACEHOLD
209400              PERFORM 6096-VALOR-PLACEHOLD-I THRU
209500                 6096-VALOR-PLACEHOLD-F
209600              PERFORM 6097-AGREGAR-VALOR-I   THRU
209700                 6097-AGREGAR-VALOR-F
209800           END-IF
209900           COMPUTE WS-CAD-IND = WS-CAD-POS-HALLADA + 1
210000        ELSE
210100           PERFORM 6098-AGREGAR-CARACTER-I THRU
210200              6098-AGREGAR-CARACTER-F
210300        END-IF
210400     ELSE
210500        PERFORM 6098-AGREGAR-CARACTER-I THRU
210600           6098-AGREGAR-CARACTER-F
210700     END-IF.
210800
210900 6095-SUSTITUIR-CARACTER-F. EXIT.
211000
211100 6096-VALOR-PLACEHOLD-I.
211200
211300     MOVE SPACES TO WS-VALOR-PLACEHOLD
211400     EVALUATE WS-CLAVE-PLACEHOLD (1 : WS-SLUG-POS)
211500        WHEN 'YYYY'        MOVE WS-PH-YYYY        TO
211600           WS-VALOR-PLACEHOLD
211700        WHEN 'MM'          MOVE WS-PH-MM          TO
211800           WS-VALOR-PLACEHOLD
211900        WHEN 'DD'          MOVE WS-PH-DD          TO
212000           WS-VALOR-PLACEHOLD
212100        WHEN 'fournisseur' MOVE WS-PH-FOURNISSEUR TO
212200           WS-VALOR-PLACEHOLD
212300        WHEN 'client'      MOVE WS-PH-CLIENT      TO
212400           WS-VALOR-PLACEHOLD
212500        WHEN 'impots'      MOVE WS-PH-IMPOTS      TO
212600           WS-VALOR-PLACEHOLD
212700        WHEN 'numero'      MOVE WS-PH-NUMERO      TO
212800           WS-VALOR-PLACEHOLD
212900        WHEN 'montant'     MOVE WS-PH-MONTANT     TO
213000           WS-VALOR-PLACEHOLD
213100        WHEN 'type_doc'    MOVE WS-PH-TYPE-DOC    TO
213200           WS-VALOR-PLACEHOLD
213300        WHEN OTHER         CONTINUE
213400     END-EVALUATE.
213500
213600 6096-VALOR-PLACEHOLD-F. EXIT.
213700
213800 6097-AGREGAR-VALOR-I.
213900
214000     MOVE WS-VALOR-PLACEHOLD TO WS-LIN-ACTUAL
214100     PERFORM 3760-LARGO-RECORTADO-I THRU 3760-LARGO-RECORTADO-F
214200     IF WS-LIN-LARGO > ZEROS THEN
214300        MOVE WS-VALOR-PLACEHOLD (1 : WS-LIN-LARGO)
214400           TO WS-SALIDA-SUST (WS-SALIDA-SUST-LEN + 1 :
214500              WS-LIN-LARGO)
214600        ADD WS-LIN-LARGO TO WS-SALIDA-SUST-LEN
214700     END-IF.
214800
214900 6097-AGREGAR-VALOR-F. EXIT.
215000
215100 6098-AGREGAR-CARACTER-I.
215200
215300     ADD 1 TO WS-SALIDA-SUST-LEN
215400     MOVE WS-PLANTILLA (WS-CAD-IND : 1)
215500        TO WS-SALIDA-SUST (WS-SALIDA-SUST-LEN : 1)
215600     ADD 1 TO WS-CAD-IND.
215700
215800 6098-AGREGAR-CARACTER-F. EXIT.
215900
216000
216100*-----------------------------------------------------------------
216200*     ARMADO DE RUTA DE DESTINO (PLANTILLA DE REGLA + NORMALIZADO)
216300*-----------------------------------------------------------------
216400 6100-SUSTITUIR-PATH-I.
216500
216600     MOVE WS-REGLA-PATH TO WS-PLANTILLA
216700     PERFORM 6090-SUSTITUIR-PLANTILLA-I THRU
216800        6090-SUSTITUIR-PLANTILLA-F
216900     PERFORM 6110-NORMALIZAR-RUTA-I     THRU
217000        6110-NORMALIZAR-RUTA-F.
217100
217200 6100-SUSTITUIR-PATH-F. EXIT.
217300
217400*---- CONVIERTE \ EN /, RECORTA /,\,ESPACIOS INICIALES Y FINALES -
217500*     Y COLAPSA CORRIDAS DE / (SEGMENTOS VACIOS) -----------------
217600 6110-NORMALIZAR-RUTA-I.
217700
217800     IF WS-SALIDA-SUST-LEN > ZEROS THEN
217900        INSPECT WS-SALIDA-SUST (1 : WS-SALIDA-SUST-LEN) CONVERTING
218000           '\' TO '/'
218100     END-IF
218200
218300     MOVE 1 TO WS-RUTA-INICIO
218400     PERFORM 6112-AVANZAR-INICIO-I THRU 6112-AVANZAR-INICIO-F
218500        UNTIL WS-RUTA-INICIO > WS-SALIDA-SUST-LEN OR
218600        NOT (WS-SALIDA-SUST (WS-RUTA-INICIO : 1) = SPACE OR
218700             WS-SALIDA-SUST (WS-RUTA-INICIO : 1) = '/')
218800
218900     MOVE WS-SALIDA-SUST-LEN TO WS-RUTA-FIN
219000     PERFORM 6113-RETROCEDER-FIN-I THRU 6113-RETROCEDER-FIN-F
219100        UNTIL WS-RUTA-FIN < WS-RUTA-INICIO OR
219200        NOT (WS-SALIDA-SUST (WS-RUTA-FIN : 1) = SPACE OR
219300             WS-SALIDA-SUST (WS-RUTA-FIN : 1) = '/')
219400
219500     MOVE SPACES TO WS-DEST-PATH
219600     MOVE ZEROS  TO WS-RUTA-OUT-POS
219700     MOVE 'N'    TO WS-RUTA-ULT-BARRA
219800
219900     IF WS-RUTA-FIN NOT LESS THAN WS-RUTA-INICIO THEN
220000        MOVE WS-RUTA-INICIO TO WS-SLUG-POS
220100        PERFORM 6115-NORMALIZAR-CARACTER-I
220200           THRU 6115-NORMALIZAR-CARACTER-F
220300           UNTIL WS-SLUG-POS > WS-RUTA-FIN
220400     END-IF.
220500
220600 6110-NORMALIZAR-RUTA-F. EXIT.
220700
220800 6112-AVANZAR-INICIO-I.
220900     ADD 1 TO WS-RUTA-INICIO.
221000 6112-AVANZAR-INICIO-F. EXIT.
221100
221200 6113-RETROCEDER-FIN-I.
221300     SUBTRACT 1 FROM WS-RUTA-FIN.
221400 6113-RETROCEDER-FIN-F. EXIT.
221500
221600 6115-NORMALIZAR-CARACTER-I.
221700
221800     MOVE WS-SALIDA-SUST (WS-SLUG-POS : 1) TO WS-RUTA-CARACTER
221900
222000     IF WS-RUTA-CARACTER = '/' THEN
222100        IF WS-RUTA-ULT-BARRA = 'N' THEN
222200           ADD 1 TO WS-RUTA-OUT-POS
222300           MOVE '/' TO WS-DEST-PATH (WS-RUTA-OUT-POS : 1)
222400           MOVE 'Y' TO WS-RUTA-ULT-BARRA
222500        END-IF
222600     ELSE
222700        ADD 1 TO WS-RUTA-OUT-POS
222800        MOVE WS-RUTA-CARACTER TO WS-DEST-PATH (WS-RUTA-OUT-POS :
222900           1)
223000        MOVE 'N' TO WS-RUTA-ULT-BARRA
223100     END-IF
223200
223300     ADD 1 TO WS-SLUG-POS.
223400
223500 6115-NORMALIZAR-CARACTER-F. EXIT.
223600
223700
223800*-----------------------------------------------------------------
223900*     ARMADO DE NOMBRE DE ARCHIVO DESTINO (PLANTILLA DE REGLA O
224000*     PLANTILLA GLOBAL) - RECORTADO Y CON SUFIJO .PDF ASEGURADO
224100*-----------------------------------------------------------------
224200 6150-SUSTITUIR-NAME-I.
224300
224400     PERFORM 6090-SUSTITUIR-PLANTILLA-I THRU
224500        6090-SUSTITUIR-PLANTILLA-F
224600
224700     IF WS-SALIDA-SUST-LEN > ZEROS THEN
224800        INSPECT WS-SALIDA-SUST (1 : WS-SALIDA-SUST-LEN) CONVERTING
224900           '\' TO '/'
225000     END-IF
225100
225200     MOVE 1 TO WS-RUTA-INICIO
225300     PERFORM 6112-AVANZAR-INICIO-I THRU 6112-AVANZAR-INICIO-F
225400        UNTIL WS-RUTA-INICIO > WS-SALIDA-SUST-LEN OR
225500        NOT (WS-SALIDA-SUST (WS-RUTA-INICIO : 1) = SPACE OR
225600             WS-SALIDA-SUST (WS-RUTA-INICIO : 1) = '/')
225700
225800     MOVE WS-SALIDA-SUST-LEN TO WS-RUTA-FIN
225900     PERFORM 6113-RETROCEDER-FIN-I THRU 6113-RETROCEDER-FIN-F
226000        UNTIL WS-RUTA-FIN < WS-RUTA-INICIO OR
226100        NOT (WS-SALIDA-SUST (WS-RUTA-FIN : 1) = SPACE OR
226200             WS-SALIDA-SUST (WS-RUTA-FIN : 1) = '/')
226300
226400     MOVE SPACES TO WS-DEST-NAME
226500     IF WS-RUTA-FIN NOT LESS THAN WS-RUTA-INICIO THEN
226600        COMPUTE WS-RUTA-OUT-POS = WS-RUTA-FIN - WS-RUTA-INICIO + 1
226700        MOVE WS-SALIDA-SUST (WS-RUTA-INICIO : WS-RUTA-OUT-POS)
226800           TO WS-DEST-NAME
226900     END-IF
227000
227100     PERFORM 6160-ASEGURAR-PDF-I THRU 6160-ASEGURAR-PDF-F.
227200
227300 6150-SUSTITUIR-NAME-F. EXIT.
227400
227500 6160-ASEGURAR-PDF-I.
227600
227700     MOVE WS-DEST-NAME TO WS-LIN-ACTUAL
227800     PERFORM 3760-LARGO-RECORTADO-I THRU 3760-LARGO-RECORTADO-F
227900
228000     IF WS-LIN-LARGO > 4 THEN
228100        MOVE WS-DEST-NAME (WS-LIN-LARGO - 3 : 4) TO WS-EXT-CHK
228200        INSPECT WS-EXT-CHK CONVERTING
228300           'abcdefghijklmnopqrstuvwxyz' TO
228400              'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
228500        IF WS-EXT-CHK NOT = '.PDF' THEN
228600           MOVE '.pdf' TO WS-DEST-NAME (WS-LIN-LARGO + 1 : 4)
228700        END-IF
228800     ELSE
228900        MOVE '.pdf' TO WS-DEST-NAME (WS-LIN-LARGO + 1 : 4)
229000     END-IF.
229100
229200 6160-ASEGURAR-PDF-F. EXIT.
229300
229400
229500*-----------------------------------------------------------------
229600*     MOTOR DE ENRUTAMIENTO - DECIDE FILED / A-CLASSER / FAILED
229700*-----------------------------------------------------------------
229800 6000-ENRUTAR-I.
229900
230000     MOVE SPACES TO WS-DEST-PATH
230100     MOVE SPACES TO WS-DEST-NAME
230200     MOVE SPACES TO RES-ERROR
230300
230400     IF WS-REGLA-HALLADA = 'Y' AND WS-REGLA-PATH NOT = SPACES THEN
230500        PERFORM 6100-SUSTITUIR-PATH-I THRU 6100-SUSTITUIR-PATH-F
230600        IF WS-REGLA-NAME NOT = SPACES THEN
230700           MOVE WS-REGLA-NAME TO WS-PLANTILLA
230800        ELSE
230900           MOVE
231000  '{YYYY}-{MM}-{DD}_{type_doc}_{fournisseur}_{numero}_{montant}.pd
231100     f'
231200              TO WS-PLANTILLA
231300        END-IF
231400        PERFORM 6150-SUSTITUIR-NAME-I THRU 6150-SUSTITUIR-NAME-F
231500        SET RES-OUT-FILED TO TRUE
231600     ELSE
231700        PERFORM 6200-NOMBRE-ACLASER-I THRU 6200-NOMBRE-ACLASER-F
231800        SET RES-OUT-ACLASER TO TRUE
231900     END-IF
232000
232100     IF DOC-TEXT-LEN = ZEROS OR WS-DEST-PATH = SPACES THEN
232200        PERFORM 6300-NOMBRE-FAILED-I THRU 6300-NOMBRE-FAILED-F
232300        SET RES-OUT-FAILED TO TRUE
232400        MOVE 'DOCUMENTO VACIO O RUTA DE DESTINO EN BLANCO'
232500           TO RES-ERROR
232600     END-IF
232700
232800     PERFORM 6400-CONTROLAR-COLISION-I THRU
232900        6400-CONTROLAR-COLISION-F
233000
233100     MOVE WS-DEST-PATH TO RES-DEST-PATH
233200     MOVE WS-DEST-NAME TO RES-DEST-NAME.
233300
233400 6000-ENRUTAR-F. EXIT.
233500
233600*---- NOMBRE DE DESTINO CUANDO NO HAY REGLA APLICABLE (A_CLASSER) 
233700 6200-NOMBRE-ACLASER-I.
233800
233900     MOVE 'A_CLASSER' TO WS-DEST-PATH
234000     MOVE DOC-FILENAME TO WS-LIN-ACTUAL
234100     PERFORM 3760-LARGO-RECORTADO-I THRU 3760-LARGO-RECORTADO-F
234200     IF WS-LIN-LARGO > 80 THEN
234300        MOVE 80 TO WS-LIN-LARGO
234400     END-IF
234500
234600     MOVE SPACES TO WS-DEST-NAME
234700     STRING WS-RUN-TIMESTAMP             DELIMITED BY SIZE
234800            '_A_CLASSER_'                 DELIMITED BY SIZE
234900            WS-LIN-ACTUAL (1 : WS-LIN-LARGO) DELIMITED BY SIZE
235000       INTO WS-DEST-NAME.
235100
235200 6200-NOMBRE-ACLASER-F. EXIT.
235300
235400*---- NOMBRE DE DESTINO CUANDO EL DOCUMENTO QUEDA EN ERROR -------
235500 6300-NOMBRE-FAILED-I.
235600
235700     MOVE 'FAILED' TO WS-DEST-PATH
235800     MOVE DOC-FILENAME TO WS-LIN-ACTUAL
235900     PERFORM 3760-LARGO-RECORTADO-I THRU 3760-LARGO-RECORTADO-F
236000     MOVE WS-LIN-LARGO TO WS-RUTA-FIN
236100     MOVE ZEROS        TO WS-RUTA-INICIO
236200
236300     IF WS-RUTA-FIN > ZEROS THEN
236400        PERFORM 6310-BUSCAR-PUNTO-I THRU 6310-BUSCAR-PUNTO-F
236500           UNTIL WS-RUTA-FIN < 1 OR WS-RUTA-INICIO NOT = ZEROS
236600     END-IF
236700
236800     MOVE SPACES TO WS-DEST-NAME
236900     IF WS-RUTA-INICIO NOT = ZEROS THEN
237000        STRING WS-LIN-ACTUAL (1 : WS-RUTA-INICIO - 1) DELIMITED
237100           BY SIZE
237200               '_FAILED'                               DELIMITED
237300                  BY SIZE
237400               WS-LIN-ACTUAL (WS-RUTA-INICIO :
237500                  WS-LIN-LARGO - WS-RUTA-INICIO + 1)    DELIMITED
237600                     BY SIZE
237700          INTO WS-DEST-NAME
237800     ELSE
237900        IF WS-LIN-LARGO > ZEROS THEN
238000           STRING WS-LIN-ACTUAL (1 : WS-LIN-LARGO) DELIMITED BY
238100              SIZE
238200                  '_FAILED'                         DELIMITED BY
238300                     SIZE
238400             INTO WS-DEST-NAME
238500        ELSE
238600           MOVE '_FAILED' TO WS-DEST-NAME
238700        END-IF
238800     END-IF.
238900
239000 6300-NOMBRE-FAILED-F. EXIT.
239100
239200 6310-BUSCAR-PUNTO-I.
239300
239400     IF WS-LIN-ACTUAL (WS-RUTA-FIN : 1) = '.' THEN
239500        MOVE WS-RUTA-FIN TO WS-RUTA-INICIO
239600     ELSE
239700        SUBTRACT 1 FROM WS-RUTA-FIN
239800     END-IF.
239900
240000 6310-BUSCAR-PUNTO-F. EXIT.
240100
240200
240300*-----------------------------------------------------------------
240400*     CONTROL DE COLISION DE DESTINOS YA EMITIDOS EN LA CORRIDA
240500*-----------------------------------------------------------------
240600 6400-CONTROLAR-COLISION-I.
240700
240800     MOVE ZEROS TO WS-SUFIJO-COLISION
240900     SET WS-HAY-COLISION TO TRUE
241000     PERFORM 6405-PROBAR-UNICIDAD-I THRU 6405-PROBAR-UNICIDAD-F
241100        UNTIL NOT WS-HAY-COLISION
241200
241300     IF WS-DEST-CANT < 2000 THEN
241400        ADD 1 TO WS-DEST-CANT
241500        MOVE WS-DEST-PATH TO WS-DEST-ANT-PATH (WS-DEST-CANT)
241600        MOVE WS-DEST-NAME TO WS-DEST-ANT-NAME (WS-DEST-CANT)
241700     ELSE
241800        DISPLAY '* TABLA DE DESTINOS EXCEDE CAPACIDAD (2000)'
241900     END-IF.
242000
242100 6400-CONTROLAR-COLISION-F. EXIT.
242200
242300 6405-PROBAR-UNICIDAD-I.
242400
242500     MOVE 'N' TO WS-COLISION-HALLADA
242600
242700     IF WS-DEST-CANT > ZEROS THEN
242800        SET IDX-DEST TO 1
242900        PERFORM 6410-VERIFICAR-UNA-I THRU 6410-VERIFICAR-UNA-F
243000           UNTIL WS-HAY-COLISION OR IDX-DEST > WS-DEST-CANT
243100     END-IF
243200
243300     IF WS-HAY-COLISION THEN
243400        ADD 1 TO WS-SUFIJO-COLISION
243500        PERFORM 6420-RENOMBRAR-CON-SUFIJO-I
243600           THRU 6420-RENOMBRAR-CON-SUFIJO-F
243700     END-IF.
243800
243900 6405-PROBAR-UNICIDAD-F. EXIT.
244000
244100 6410-VERIFICAR-UNA-I.
244200
244300     IF WS-DEST-PATH = WS-DEST-ANT-PATH (IDX-DEST) AND
244400        WS-DEST-NAME = WS-DEST-ANT-NAME (IDX-DEST) THEN
244500        SET WS-HAY-COLISION TO TRUE
244600     ELSE
244700        SET IDX-DEST UP BY 1
244800     END-IF.
244900
245000 6410-VERIFICAR-UNA-F. EXIT.
245100
245200*---- INSERTA _N ANTES DE LA EXTENSION (O AL FINAL SI NO HAY) ----
245300 6420-RENOMBRAR-CON-SUFIJO-I.
245400
245500     MOVE WS-DEST-NAME TO WS-LIN-ACTUAL
245600     PERFORM 3760-LARGO-RECORTADO-I THRU 3760-LARGO-RECORTADO-F
245700     MOVE WS-LIN-LARGO TO WS-RUTA-FIN
245800     MOVE ZEROS        TO WS-RUTA-INICIO
245900
246000     IF WS-RUTA-FIN > ZEROS THEN
246100        PERFORM 6310-BUSCAR-PUNTO-I THRU 6310-BUSCAR-PUNTO-F
246200           UNTIL WS-RUTA-FIN < 1 OR WS-RUTA-INICIO NOT = ZEROS
246300     END-IF
246400
246500     PERFORM 6425-FORMATEAR-SUFIJO-I THRU 6425-FORMATEAR-SUFIJO-F
246600
246700     MOVE SPACES TO WS-DEST-NAME
246800     IF WS-RUTA-INICIO NOT = ZEROS THEN
246900        STRING WS-LIN-ACTUAL (1 : WS-RUTA-INICIO - 1) DELIMITED
247000           BY SIZE
247100               WS-SUFIJO-ALFA                          DELIMITED
247200                  BY SPACE
247300               WS-LIN-ACTUAL (WS-RUTA-INICIO :
247400                  WS-LIN-LARGO - WS-RUTA-INICIO + 1)    DELIMITED
247500                     BY SIZE
247600          INTO WS-DEST-NAME
247700     ELSE
247800        STRING WS-LIN-ACTUAL (1 : WS-LIN-LARGO) DELIMITED BY SIZE
247900               WS-SUFIJO-ALFA                    DELIMITED BY
248000                  SPACE
248100          INTO WS-DEST-NAME
248200     END-IF.
248300
248400 6420-RENOMBRAR-CON-SUFIJO-F. EXIT.
248500
248600 6425-FORMATEAR-SUFIJO-I.
248700
248800     MOVE WS-SUFIJO-COLISION TO WS-SUFIJO-EDIT
248900     MOVE 1 TO WS-RUTA-OUT-POS
249000     PERFORM 6426-SALTAR-ESPACIO-I THRU 6426-SALTAR-ESPACIO-F
249100        UNTIL WS-RUTA-OUT-POS > 4 OR
249200              WS-SUFIJO-EDIT (WS-RUTA-OUT-POS : 1) NOT = SPACE
249300
249400     MOVE SPACES TO WS-SUFIJO-ALFA
249500     IF WS-RUTA-OUT-POS < 5 THEN
249600        STRING '_'                                     DELIMITED
249700           BY SIZE
249800               WS-SUFIJO-EDIT (WS-RUTA-OUT-POS : 5 -
249900                  WS-RUTA-OUT-POS)
250000
250100                                  DELIMITED BY SIZE
250200          INTO WS-SUFIJO-ALFA
250300     END-IF.
250400
250500 6425-FORMATEAR-SUFIJO-F. EXIT.
250600
250700 6426-SALTAR-ESPACIO-I.
250800     ADD 1 TO WS-RUTA-OUT-POS.
250900 6426-SALTAR-ESPACIO-F. EXIT.
251000
251100
251200*-----------------------------------------------------------------
251300*     GRABACION DEL REGISTRO RESULT DEL DOCUMENTO EN PROCESO
251400*-----------------------------------------------------------------
251500 6900-GRABAR-RESULT-I.
251600
251700     IF WS-FECHA-OK THEN
251800        STRING WS-FE-ANIO DELIMITED BY SIZE
251900               '-'        DELIMITED BY SIZE
252000               WS-FE-MES  DELIMITED BY SIZE
252100               '-'        DELIMITED BY SIZE
252200               WS-FE-DIA  DELIMITED BY SIZE
252300          INTO RES-DATE
252400     ELSE
252500        MOVE SPACES TO RES-DATE
252600     END-IF
252700
252800     MOVE WS-TIPO-DOC  TO RES-TYPE-DOC
252900     MOVE WS-TIPO-SLUG TO RES-TYPE-SLUG
253000
253100     IF WS-IMPORTE-OK THEN
253200        MOVE WS-IMPORTE-NUM TO RES-AMOUNT
253300        SET RES-AMT-HALLADO TO TRUE
253400     ELSE
253500        MOVE ZEROS TO RES-AMOUNT
253600        SET RES-AMT-NO-HALLADO TO TRUE
253700     END-IF
253800
253900     IF WS-FACTURA-OK THEN
254000        MOVE WS-FACTURA-NUM TO RES-INVOICE-NO
254100     ELSE
254200        MOVE SPACES TO RES-INVOICE-NO
254300     END-IF
254400
254500     IF WS-PROV-RESUELTO-SI THEN
254600        MOVE WS-PROVEEDOR-RESUELTO TO RES-SUPPLIER
254700     ELSE
254800        MOVE SPACES TO RES-SUPPLIER
254900     END-IF
255000
255100     MOVE WS-CONFIANZA TO RES-CONFIDENCE
255200
255300     WRITE REG-RESULT-FD FROM REG-RESULT
255400     IF FS-RESUL NOT = '00' THEN
255500        DISPLAY '*ERROR EN ESCRITURA RESULT : ' FS-RESUL
255600     END-IF.
255700
255800 6900-GRABAR-RESULT-F. EXIT.
255900
256000
256100*-----------------------------------------------------------------
256200*     ACUMULACION DE TOTALES DE CONTROL DEL LOTE
256300*-----------------------------------------------------------------
256400 7000-ACUMULAR-I.
256500
256600     EVALUATE TRUE
256700        WHEN RES-OUT-FILED   ADD 1 TO WS-CANT-FILED
256800        WHEN RES-OUT-ACLASER ADD 1 TO WS-CANT-ACLASER
256900        WHEN RES-OUT-FAILED  ADD 1 TO WS-CANT-FAILED
257000     END-EVALUATE
257100
257200     EVALUATE WS-TIPO-DOC
257300        WHEN 'facture_fournisseur'
257400           ADD 1               TO WS-CANT-FACT
257500           ADD WS-IMPORTE-NUM  TO WS-SUM-FACT
257600        WHEN 'avoir'
257700           ADD 1               TO WS-CANT-AVOIR
257800           ADD WS-IMPORTE-NUM  TO WS-SUM-AVOIR
257900        WHEN 'devis'
258000           ADD 1 TO WS-CANT-DEVIS
258100        WHEN 'courrier'
258200           ADD 1 TO WS-CANT-COURRIER
258300        WHEN 'plan'
258400           ADD 1 TO WS-CANT-PLAN
258500        WHEN 'impots'
258600           ADD 1 TO WS-CANT-IMPOTS
258700        WHEN OTHER
258800           ADD 1 TO WS-CANT-INCONNU
258900     END-EVALUATE.
259000
259100 7000-ACUMULAR-F. EXIT.
259200
259300
259400*-----------------------------------------------------------------
259500*     IMPRESION DEL REPORTE RESUMEN - UNA SOLA VEZ, AL CIERRE
259600*     DEL LOTE. SIN QUIEBRES DE CONTROL (TOTALES DE UN SOLO NIVEL)
259700*-----------------------------------------------------------------
259800 9500-IMPRIMIR-RESUMEN-I.
259900
260000     MOVE WS-RUN-TIMESTAMP TO IMP-ENC-TIMESTAMP
260100     WRITE REG-REPORTE FROM IMP-ENCABEZADO AFTER ADVANCING C01    
260200     WRITE REG-REPORTE FROM WS-LINEA-GUION
260300
260400     MOVE 'DOCUMENTS READ:'  TO IMP-CNT-ROTULO
260500     MOVE WS-DOC-LEIDOS      TO IMP-CNT-VALOR
260600     WRITE REG-REPORTE FROM IMP-CONTADOR
260700
260800     MOVE '  FILED:'         TO IMP-CNT-ROTULO
260900     MOVE WS-CANT-FILED      TO IMP-CNT-VALOR
261000     WRITE REG-REPORTE FROM IMP-CONTADOR
261100
261200     MOVE '  TO A_CLASSER:'  TO IMP-CNT-ROTULO
261300     MOVE WS-CANT-ACLASER    TO IMP-CNT-VALOR
261400     WRITE REG-REPORTE FROM IMP-CONTADOR
261500
261600     MOVE '  FAILED:'        TO IMP-CNT-ROTULO
261700     MOVE WS-CANT-FAILED     TO IMP-CNT-VALOR
261800     WRITE REG-REPORTE FROM IMP-CONTADOR
261900
262000     MOVE 'BY TYPE:' TO IMP-ROT-TEXTO
262100     WRITE REG-REPORTE FROM IMP-ROTULO
262200
262300     MOVE '  FACTURE_FOURNISSEUR:' TO IMP-CNT-ROTULO
262400     MOVE WS-CANT-FACT              TO IMP-CNT-VALOR
262500     WRITE REG-REPORTE FROM IMP-CONTADOR
262600
262700     MOVE '  AVOIR:'     TO IMP-CNT-ROTULO
262800     MOVE WS-CANT-AVOIR  TO IMP-CNT-VALOR
262900     WRITE REG-REPORTE FROM IMP-CONTADOR
263000
263100     MOVE '  DEVIS:'     TO IMP-CNT-ROTULO
263200     MOVE WS-CANT-DEVIS  TO IMP-CNT-VALOR
263300     WRITE REG-REPORTE FROM IMP-CONTADOR
263400
263500     MOVE '  COURRIER:'    TO IMP-CNT-ROTULO
263600     MOVE WS-CANT-COURRIER TO IMP-CNT-VALOR
263700     WRITE REG-REPORTE FROM IMP-CONTADOR
263800
263900     MOVE '  PLAN:'     TO IMP-CNT-ROTULO
264000     MOVE WS-CANT-PLAN  TO IMP-CNT-VALOR
264100     WRITE REG-REPORTE FROM IMP-CONTADOR
264200
264300     MOVE '  IMPOTS:'     TO IMP-CNT-ROTULO
264400     MOVE WS-CANT-IMPOTS  TO IMP-CNT-VALOR
264500     WRITE REG-REPORTE FROM IMP-CONTADOR
264600
264700     MOVE '  INCONNU:'     TO IMP-CNT-ROTULO
264800     MOVE WS-CANT-INCONNU  TO IMP-CNT-VALOR
264900     WRITE REG-REPORTE FROM IMP-CONTADOR
265000
265100     MOVE 'TOTAL INVOICE AMOUNT (TTC):' TO IMP-MNT-ROTULO
265200     MOVE WS-SUM-FACT                    TO IMP-MNT-VALOR
265300     WRITE REG-REPORTE FROM IMP-MONTO
265400
265500     MOVE 'TOTAL CREDIT AMOUNT  (TTC):' TO IMP-MNT-ROTULO
265600     MOVE WS-SUM-AVOIR                   TO IMP-MNT-VALOR
265700     WRITE REG-REPORTE FROM IMP-MONTO.
265800
265900 9500-IMPRIMIR-RESUMEN-F. EXIT.
266000
266100
266200*-----------------------------------------------------------------
266300*     CIERRE DEL LOTE
266400*-----------------------------------------------------------------
266500 9999-FINAL-I.
266600
266700     IF RETURN-CODE = ZEROS THEN
266800        PERFORM 9500-IMPRIMIR-RESUMEN-I THRU
266900           9500-IMPRIMIR-RESUMEN-F
267000     END-IF
267100
267200     CLOSE DOCIN
267300     CLOSE RESULT
267400     CLOSE REPORT.
267500
267600 9999-FINAL-F. EXIT.
