000100************************************************************
000200*     LAYOUT  ARCHIVO  DOCIN                               *
000300*     DOCUMENTOS ESCANEADOS A CLASIFICAR                   *
000400*     LARGO REGISTRO = 1080 BYTES                          *
000500*-----------------------------------------------------------
000600*     HISTORIA:                                            *
000700*     2013-03-11  MLM  ALTA DEL LAYOUT (RQ-4401)            *
000800*     2013-04-02  MLM  SE AMPLIA DOC-TEXT A 1000 (RQ-4418)  *
000900*     1999-11-30  HRR  REVISION Y2K - SIN CAMPOS FECHA      *
001000*                      NUMERICOS DE 2 DIGITOS EN ESTE LAYOUT*
001100************************************************************
001200 01  REG-DOCENT.
001300*    POSICION RELATIVA (1:8)  IDENTIFICADOR DEL DOCUMENTO
001400     03  DOC-ID              PIC X(08)    VALUE SPACES.
001500*    POSICION RELATIVA (9:60) NOMBRE ORIGINAL DEL ARCHIVO
001600*    ESCANEADO (SIN RUTA DE DIRECTORIO)
001700     03  DOC-FILENAME        PIC X(60)    VALUE SPACES.
001800*    POSICION RELATIVA (69:4) CANTIDAD DE CARACTERES UTILES
001900*    DENTRO DE DOC-TEXT (LOS RESTANTES SON RELLENO)
002000     03  DOC-TEXT-LEN        PIC 9(04)    VALUE ZEROS.
002100*    VISTA ALFANUMERICA DE DOC-TEXT-LEN PARA DISPLAY Y PARA
002200*    LA PRUEBA "DOC-TEXT-LEN = 0000" SIN CONVERSION NUMERICA
002300     03  DOC-TEXT-LEN-ALFA REDEFINES DOC-TEXT-LEN
002400                             PIC X(04).
002500*    POSICION RELATIVA (73:1000) TEXTO RECONOCIDO POR EL OCR.
002600*    LAS LINEAS ORIGINALES VIENEN SEPARADAS POR EL CARACTER
002700*    '|' EN REEMPLAZO DEL SALTO DE LINEA (RQ-4401)
002800     03  DOC-TEXT            PIC X(1000)  VALUE SPACES.
002900*    POSICION RELATIVA (1073:8) RESERVADO
003000     03  FILLER              PIC X(08)    VALUE SPACES.
