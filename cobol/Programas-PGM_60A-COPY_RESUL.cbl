000100************************************************************
000200*     LAYOUT  ARCHIVO  RESULT                               *
000300*     RESULTADO DE CLASIFICACION Y ENRUTAMIENTO DE UN      *
000400*     DOCUMENTO ESCANEADO                                   *
000500*     LARGO REGISTRO = 400 BYTES                            *
000600*-----------------------------------------------------------
000700*     HISTORIA:                                             *
000800*     2013-03-25  MLM  ALTA DEL LAYOUT (RQ-4404)            *
000900*     2013-05-14  MLM  SE AGREGA RES-AMOUNT-FOUND (RQ-4430) *
001000*     1999-12-09  HRR  REVISION Y2K - RES-DATE QUEDA COMO   *
001100*                      TEXTO AAAA-MM-DD, NO SE ALMACENA     *
001200*                      FECHA EN FORMATO NUMERICO DE EPOCA   *
001300************************************************************
001400 01  REG-RESULT.
001500*    POSICION RELATIVA (1:8) IDENTIFICADOR DE DOCUMENTO,
001600*    COPIADO TAL CUAL DESDE DOC-ID
001700     03  RES-DOC-ID          PIC X(08)    VALUE SPACES.
001800*    POSICION RELATIVA (9:10) RESULTADO DEL ENRUTAMIENTO
001900     03  RES-OUTCOME         PIC X(10)    VALUE SPACES.
002000         88  RES-OUT-FILED             VALUE 'FILED'.
002100         88  RES-OUT-ACLASER           VALUE 'A-CLASSER'.
002200         88  RES-OUT-FAILED            VALUE 'FAILED'.
002300*    POSICION RELATIVA (19:20) TIPO DE DOCUMENTO CLASIFICADO
002400     03  RES-TYPE-DOC        PIC X(20)    VALUE SPACES.
002500*    POSICION RELATIVA (39:10) SIGLA DE TIPO PARA NOMBRE DE
002600*    ARCHIVO (FACT/AVR/DEVIS/COURRIER/PLAN/IMPOTS/INCONNU)
002700     03  RES-TYPE-SLUG       PIC X(10)    VALUE SPACES.
002800*    POSICION RELATIVA (49:10) FECHA DEL DOCUMENTO AAAA-MM-DD
002900*    O ESPACIOS SI NO SE ENCONTRO NINGUNA
003000     03  RES-DATE            PIC X(10)    VALUE SPACES.           HRR1299 
003100*    POSICION RELATIVA (59:9) IMPORTE TOTAL INC. IMPUESTOS,
003200*    CERO CUANDO NO SE ENCONTRO NINGUNO
003300     03  RES-AMOUNT          PIC S9(7)V99 VALUE ZEROS.
003400*    VISTA ALFANUMERICA DEL IMPORTE PARA ARMAR EL PLACEHOLDER
003500*    'MONTANT' SIN VOLVER A CONVERTIR DE NUMERICO A TEXTO
003600     03  RES-AMOUNT-ALFA REDEFINES RES-AMOUNT
003700                             PIC X(09).
003800*    POSICION RELATIVA (68:1) 'Y'/'N' SEGUN SE HAYA EXTRAIDO
003900*    O NO UN IMPORTE
004000     03  RES-AMOUNT-FOUND    PIC X(01)    VALUE 'N'.
004100         88  RES-AMT-HALLADO           VALUE 'Y'.
004200         88  RES-AMT-NO-HALLADO        VALUE 'N'.
004300*    POSICION RELATIVA (69:20) NUMERO DE FACTURA EXTRAIDO, O
004400*    ESPACIOS
004500     03  RES-INVOICE-NO      PIC X(20)    VALUE SPACES.
004600*    POSICION RELATIVA (89:40) PROVEEDOR RESUELTO (CARPETA
004700*    NORMALIZADA), O ESPACIOS SI NO SE PUDO RESOLVER
004800     03  RES-SUPPLIER        PIC X(40)    VALUE SPACES.
004900*    POSICION RELATIVA (129:3) PUNTAJE DE CONFIANZA 0,00-1,00
005000     03  RES-CONFIDENCE      PIC 9V99     VALUE ZEROS.
005100*    POSICION RELATIVA (132:120) RUTA DE CARPETA DESTINO,
005200*    RELATIVA A LA RAIZ DE DESTINO DEL LOTE
005300     03  RES-DEST-PATH       PIC X(120)   VALUE SPACES.
005400*    POSICION RELATIVA (252:100) NOMBRE DE ARCHIVO DESTINO
005500     03  RES-DEST-NAME       PIC X(100)   VALUE SPACES.
005600*    POSICION RELATIVA (352:58) MOTIVO DE ERROR CUANDO
005700*    RES-OUTCOME ES 'FAILED', SI NO ESPACIOS
005800     03  RES-ERROR           PIC X(58)    VALUE SPACES.
005900*    POSICION RELATIVA (410:20) RESERVADO
006000     03  FILLER              PIC X(20)    VALUE SPACES.
