000100************************************************************
000200*     LAYOUT  ARCHIVO  RULEFILE                             *
000300*     REGLAS DE CLASIFICACION / ARMADO DE RUTA DESTINO     *
000400*     LARGO REGISTRO = 200 BYTES                           *
000500*-----------------------------------------------------------
000600*     HISTORIA:                                             *
000700*     2013-03-18  MLM  ALTA DEL LAYOUT (RQ-4403)            *
000800*     2013-09-02  DCV  SE ADMITE TIPO 'DEFAUT' COMO ALIAS   *
000900*                      DE LA REGLA POR DEFECTO  - RQ-4460   *
001000************************************************************
001100 01  REG-REGLA.
001200*    POSICION RELATIVA (1:20) TIPO DE DOCUMENTO AL QUE
001300*    APLICA LA REGLA (O 'DEFAUT'/'DEFAULT' PARA LA REGLA
001400*    POR DEFECTO DEL LOTE)
001500     03  RULE-TYPE           PIC X(20)    VALUE SPACES.
001600*    POSICION RELATIVA (21:80) PLANTILLA DE RUTA DE CARPETA
001700*    CON PLACEHOLDERS {CLAVE}. EN BLANCO = SIN ARBOL, VA A
001800*    A_CLASSER
001900     03  RULE-PATH-TMPL      PIC X(80)    VALUE SPACES.
002000*    POSICION RELATIVA (101:80) PLANTILLA DE NOMBRE DE
002100*    ARCHIVO DESTINO. EN BLANCO = SE USA LA PLANTILLA GLOBAL
002200*    POR DEFECTO
002300     03  RULE-NAME-TMPL      PIC X(80)    VALUE SPACES.
002400*    POSICION RELATIVA (181:20) RESERVADO
002500     03  FILLER              PIC X(20)    VALUE SPACES.
