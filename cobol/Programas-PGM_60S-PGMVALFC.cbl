000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMVALFC.
000300 AUTHOR. M. LOPEZ MIRANDA.
000400 INSTALLATION. GERENCIA DE SISTEMAS - AREA DIGITALIZACION.
000500 DATE-WRITTEN. 04/11/1992.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - CONFIDENCIAL.
000800
000900******************************************************************
001000*                     PGMVALFC  -  VALIDADOR DE FECHA            *
001100*                     ============================               *
001200*  SUBPROGRAMA INVOCADO POR CALL DESDE EL EXTRACTOR DE TEXTO DEL *
001300*  LOTE DE CLASIFICACION Y ARCHIVO (PGM-60, PARRAFO 3100).       *
001400*  RECIBE AAAA/MM/DD POR LINKAGE Y DEVUELVE SI LA FECHA ES       *
001500*  CALENDARIO VALIDO Y SI CAE DENTRO DE LA VENTANA DE NEGOCIO    *
001600*  2000-01-01 / 2030-12-31 (UNICA VENTANA QUE EL LOTE ACEPTA     *
001700*  PARA FECHAS EXTRAIDAS DE UN DOCUMENTO ESCANEADO).             *
001800*  CONTEMPLA AÑOS BISIESTOS (DIVISIBLE POR 4, NO POR 100 SALVO   *
001900*  QUE TAMBIEN SEA DIVISIBLE POR 400).                           *
002000******************************************************************
002100*     HISTORIA DE CAMBIOS
002200*     ------------------
002300*     04/11/1992  MLM  ALTA DEL PROGRAMA (RQ-4405)
002400*     17/02/1993  MLM  CORRIGE TOPE DE DIAS PARA ABR/JUN/SEP/NOV
002500*     09/08/1994  JCP  SE ACOTA VENTANA DE ANIOS ACEPTADOS
002600*     22/01/1996  JCP  AGREGA CHEQUEO DE MES FUERA DE RANGO
002700*     30/11/1998  HRR  REVISION Y2K - SE VERIFICA QUE EL CALCULO
002800*                      DE BISIESTO NO DEPENDA DE SIGLO IMPLICITO
002900*     15/12/1998  HRR  REVISION Y2K - SE AMPLIA WS-ANIO A 4
003000*                      POSICIONES EN TODA LA LINKAGE (ANTES 2)
003100*     28/02/1999  HRR  REVISION Y2K - PRUEBA DE AÑO 2000 BISIESTO
003200*     11/04/2001  DCV  SE AGREGA LIMITE SUPERIOR DE VENTANA 2030
003300*     19/09/2004  DCV  COMENTARIOS DE TABLA DE DIAS POR MES
003400*     06/06/2011  MLM  ESTANDARIZA MENSAJES DE DISPLAY DE ERROR
003500******************************************************************
003600
003700*----------------------------------------------------------------
003800 ENVIRONMENT DIVISION.
004500*----------------------------------------------------------------
004600 DATA DIVISION.
004700 FILE SECTION.
004800
004900 WORKING-STORAGE SECTION.
005000*=======================*
005100 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
005200
005300*----------- LIMITES DE VENTANA DE NEGOCIO ---------------------
005400 77  WS-ANIO-MINIMO          PIC 9(04) COMP  VALUE 2000.          Y2K1998 
005500 77  WS-ANIO-MAXIMO          PIC 9(04) COMP  VALUE 2030.          DCV0104 
005600
005700*----------- AREA DE TRABAJO DE LA FECHA RECIBIDA ---------------
005800 01  WS-FECHA-CALC.
005900     03  WS-FC-ANIO          PIC 9(04)       VALUE ZEROS.         Y2K1998 
006000     03  WS-FC-MES           PIC 9(02)       VALUE ZEROS.
006100     03  WS-FC-DIA           PIC 9(02)       VALUE ZEROS.
006200     03  FILLER              PIC X(01)       VALUE SPACE.
006300 01  WS-FECHA-NUM REDEFINES WS-FECHA-CALC
006400                             PIC 9(08).
006500
006600*----------- SIGLO / AÑO DE 2 POSICIONES (CALCULO BISIESTO) -----
006700 01  WS-SIGLO-ANIO.
006800     03  WS-SA-SIGLO         PIC 99          VALUE ZEROS.
006900     03  WS-SA-ANIO2         PIC 99          VALUE ZEROS.
007000     03  FILLER              PIC X(01)       VALUE SPACE.
007100 01  WS-ANIO-COMPLETO REDEFINES WS-SIGLO-ANIO
007200                             PIC 9(04).
007300
007400*----------- TABLA DE TOPE DE DIAS POR MES (NO BISIESTO) -------
007500*     ESTA TABLA SE DEFINE NOMBRADA MES A MES PARA QUE QUEDE
007600*     LEGIBLE EN EL LISTADO DE COMPILACION, Y SE REDEFINE COMO
007700*     VECTOR PARA PODER INDEXARLA POR WS-FC-MES.
007800 01  WS-TOPE-DIAS-MES.
007900     03  WS-TDM-ENERO        PIC 99 COMP     VALUE 31.
008000     03  WS-TDM-FEBRERO      PIC 99 COMP     VALUE 28.
008100     03  WS-TDM-MARZO        PIC 99 COMP     VALUE 31.
008200     03  WS-TDM-ABRIL        PIC 99 COMP     VALUE 30.
008300     03  WS-TDM-MAYO         PIC 99 COMP     VALUE 31.
008400     03  WS-TDM-JUNIO        PIC 99 COMP     VALUE 30.
008500     03  WS-TDM-JULIO        PIC 99 COMP     VALUE 31.
008600     03  WS-TDM-AGOSTO       PIC 99 COMP     VALUE 31.
008700     03  WS-TDM-SEPTIEMBRE   PIC 99 COMP     VALUE 30.
008800     03  WS-TDM-OCTUBRE      PIC 99 COMP     VALUE 31.
008900     03  WS-TDM-NOVIEMBRE    PIC 99 COMP     VALUE 30.
009000     03  WS-TDM-DICIEMBRE    PIC 99 COMP     VALUE 31.
009100 01  WS-TOPE-DIAS-VECTOR REDEFINES WS-TOPE-DIAS-MES.
009200     03  WS-TDM-ELEM OCCURS 12 TIMES
009300                             PIC 99 COMP.
009400
009500*----------- CALCULO DE BISIESTO --------------------------------
009600 77  WS-RESIDUO-4            PIC 9(04) COMP  VALUE ZEROS.
009700 77  WS-RESIDUO-100          PIC 9(04) COMP  VALUE ZEROS.
009800 77  WS-RESIDUO-400          PIC 9(04) COMP  VALUE ZEROS.
009900 77  WS-ES-BISIESTO          PIC X           VALUE 'N'.
010000     88  WS-ANIO-BISIESTO              VALUE 'Y'.
010100 77  WS-TOPE-DIAS-MES-ACT    PIC 99 COMP     VALUE ZEROS.
010200 77  WS-COCIENTE-DESCARTE    PIC 9(04) COMP  VALUE ZEROS.
010300
010400 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
010500
010600*----------------------------------------------------------------
010700 LINKAGE SECTION.
010800*================*
010900 01  LK-COMUNICACION.
011000     03  LK-ANIO             PIC 9(04).                           Y2K1998 
011100     03  LK-MES              PIC 9(02).
011200     03  LK-DIA              PIC 9(02).
011300     03  LK-VALIDO           PIC X(01).
011400         88  LK-FECHA-VALIDA            VALUE 'Y'.
011500         88  LK-FECHA-INVALIDA          VALUE 'N'.
011600     03  FILLER              PIC X(13).
011700
011800*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
011900 PROCEDURE DIVISION USING LK-COMUNICACION.
012000
012100 MAIN-PROGRAM-I.
012200
012300     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
012400     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
012500     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
012600
012700 MAIN-PROGRAM-F. GOBACK.
012800
012900
013000*-----------------------------------------------------------------
013100 1000-INICIO-I.
013200
013300     MOVE ZEROS      TO RETURN-CODE
013400     SET LK-FECHA-INVALIDA TO TRUE
013500     MOVE LK-ANIO     TO WS-FC-ANIO
013600     MOVE LK-MES      TO WS-FC-MES
013700     MOVE LK-DIA      TO WS-FC-DIA
013800     MOVE 'N'         TO WS-ES-BISIESTO
013900
014000     MOVE WS-FC-ANIO TO WS-ANIO-COMPLETO.
014050
014800 1000-INICIO-F. EXIT.
014900
015000
015100*-----------------------------------------------------------------
015200 2000-PROCESO-I.
015300
015400     IF WS-FC-ANIO IS LESS THAN WS-ANIO-MINIMO OR
015500        WS-FC-ANIO IS GREATER THAN WS-ANIO-MAXIMO THEN
015600        DISPLAY '* PGMVALFC - ANIO FUERA DE VENTANA: ' WS-FC-ANIO
015700     ELSE
015800        IF WS-FC-MES IS LESS THAN 1 OR
015900           WS-FC-MES IS GREATER THAN 12 THEN
016000           DISPLAY '* PGMVALFC - MES INVALIDO: ' WS-FC-MES
016100        ELSE
016200           PERFORM 2100-CALCULAR-BISIESTO-I
016300              THRU 2100-CALCULAR-BISIESTO-F
016400           PERFORM 2200-TOPE-DIAS-I
016500              THRU 2200-TOPE-DIAS-F
016600           IF WS-FC-DIA IS LESS THAN 1 OR
016700              WS-FC-DIA IS GREATER THAN WS-TOPE-DIAS-MES-ACT THEN
016800              DISPLAY '* PGMVALFC - DIA INVALIDO: ' WS-FC-DIA
016900           ELSE
017000              SET LK-FECHA-VALIDA TO TRUE
017100           END-IF
017200        END-IF
017300     END-IF.
017400
017500 2000-PROCESO-F. EXIT.
017600
017700
017800*---- DETERMINA SI WS-FC-ANIO ES BISIESTO ------------------------
017900 2100-CALCULAR-BISIESTO-I.
018000
018100     MOVE 'N' TO WS-ES-BISIESTO
018200     DIVIDE WS-FC-ANIO BY 4   GIVING WS-COCIENTE-DESCARTE
018300                              REMAINDER WS-RESIDUO-4
018400     DIVIDE WS-FC-ANIO BY 100 GIVING WS-COCIENTE-DESCARTE
018500                              REMAINDER WS-RESIDUO-100
018600     DIVIDE WS-FC-ANIO BY 400 GIVING WS-COCIENTE-DESCARTE
018700                              REMAINDER WS-RESIDUO-400
018800
018900     IF WS-RESIDUO-4 IS EQUAL TO ZEROS THEN
019000        IF WS-RESIDUO-100 IS EQUAL TO ZEROS THEN
019100           IF WS-RESIDUO-400 IS EQUAL TO ZEROS THEN
019200              MOVE 'Y' TO WS-ES-BISIESTO
019300           END-IF
019400        ELSE
019500           MOVE 'Y' TO WS-ES-BISIESTO
019600        END-IF
019700     END-IF.
019800
019900 2100-CALCULAR-BISIESTO-F. EXIT.
020000
020100
020200*---- OBTIENE EL TOPE DE DIAS DEL MES RECIBIDO ------------------
020300 2200-TOPE-DIAS-I.
020400
020500     MOVE WS-TDM-ELEM (WS-FC-MES) TO WS-TOPE-DIAS-MES-ACT
020600
020700     IF WS-FC-MES IS EQUAL TO 2 AND WS-ANIO-BISIESTO THEN
020800        MOVE 29 TO WS-TOPE-DIAS-MES-ACT
020900     END-IF.
021000
021100 2200-TOPE-DIAS-F. EXIT.
021200
021300
021400*-----------------------------------------------------------------
021500 9999-FINAL-I.
021600
021700     MOVE WS-FC-ANIO TO LK-ANIO
021800     MOVE WS-FC-MES  TO LK-MES
021900     MOVE WS-FC-DIA  TO LK-DIA.
022000
022100 9999-FINAL-F. EXIT.
