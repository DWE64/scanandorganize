000100************************************************************
000200*     LAYOUT  ARCHIVO  SUPPMAP                              *
000300*     TABLA DE ALIAS DE PROVEEDOR -> CARPETA NORMALIZADA   *
000400*     LARGO REGISTRO = 100 BYTES                           *
000500*-----------------------------------------------------------
000600*     HISTORIA:                                            *
000700*     2013-03-18  MLM  ALTA DEL LAYOUT (RQ-4402)            *
000800*     2013-07-09  DCV  SE ORDENA CARGA EN ORDEN DE ARCHIVO  *
000900*                      (SIN ORDENAR POR CLAVE) - RQ-4440    *
001000************************************************************
001100 01  REG-ALIAS.
001200*    POSICION RELATIVA (1:40) ALIAS O RAZON SOCIAL TAL COMO
001300*    PUEDE APARECER EN EL TEXTO DEL DOCUMENTO
001400     03  ALIAS-KEY           PIC X(40)    VALUE SPACES.
001500*    POSICION RELATIVA (41:40) NOMBRE DE CARPETA NORMALIZADO
001600*    DEL PROVEEDOR (YA SLUGIFICADO POR EL AREA DE CARGA)
001700     03  FOLDER-NAME         PIC X(40)    VALUE SPACES.
001800*    POSICION RELATIVA (81:20) RESERVADO
001900     03  FILLER              PIC X(20)    VALUE SPACES.
